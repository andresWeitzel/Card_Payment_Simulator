000100*                                                                 
000200*    PL-LOOK-FOR-CARD-BY-NUMBER.CBL                               
000300*    Keyed READ of CARD-MASTER-FILE on its primary key            
000400*    CARD-NUMBER. Caller moves the PAN into CARD-NUMBER and       
000500*    declares WS-FOUND-CARD-RECORD / FOUND-CARD-RECORD.           
000600*    BATCH FLOW Unit 1 step 2.                                    
000700*                                                                 
000800LOOK-FOR-CARD-BY-NUMBER.                                          
000900                                                                  
001000    MOVE "N" TO WS-FOUND-CARD-RECORD.                             
001100                                                                  
001200    READ CARD-MASTER-FILE RECORD                                  
001300        INVALID KEY                                               
001400           MOVE "N" TO WS-FOUND-CARD-RECORD                       
001500        NOT INVALID KEY                                           
001600           MOVE "Y" TO WS-FOUND-CARD-RECORD.                      
