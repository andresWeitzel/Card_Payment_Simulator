000100*                                                                 
000200*    CONTROL-FILE-MAINTENANCE                                     
000300*                                                                 
000400*    Operator utility to view and change the one-row              
000500*    CONTROL-RECORD: the last transaction id issued (normally     
000600*    never touched by hand -- here for disaster recovery if       
000700*    the control file has to be rebuilt), and the two ledger-     
000800*    report run parameters (card filter, status-inquiry id)       
000900*    the operations desk sets before a ledger-report run.         
001000*    Option 3 zeroes the run totals for the first run of a        
001100*    new batch day.                                               
001200*                                                                 
001300IDENTIFICATION DIVISION.                                          
001400PROGRAM-ID. control-file-maintenance.                             
001500AUTHOR. R. DAVILA.                                                
001600INSTALLATION. MIDSTATE DATA CENTER.                               
001700DATE-WRITTEN. 03/07/88.                                           
001800DATE-COMPILED.                                                    
001900SECURITY. COMPANY CONFIDENTIAL.  RESTRICTED TO CARD OPERATIONS    
002000    STAFF.                                                        
002100*                                                                 
002200*    CHANGE LOG                                                   
002300*    ----------                                                   
002400*    DATE       BY   TICKET     DESCRIPTION                       
002500*    --------   ---  --------   -----------------------------     
002600*    03/07/88   RD   --------   ORIGINAL PROGRAM.  DISPLAY AND    
002700*                                CHANGE OF THE CONTROL RECORD,    
002800*                                CARRIED OVER FROM THE VOUCHER    
002900*                                SYSTEM'S OWN CONTROL-FILE        
003000*                                MAINTENANCE PROGRAM.             
003100*    11/30/90   TO   CR#0204    FIELD LIST EXPANDED FOR THE TWO   
003200*                                NEW LEDGER-REPORT PARAMETERS.    
003300*    07/14/93   TO   CR#0247    ADDED THE CARD-NUMBER FILTER      
003400*                                FIELD FOR THE CARDHOLDER         
003500*                                SERVICES DESK.                   
003600*    01/06/99   MS   TKT#4471   Y2K -- REVIEWED, NO DATE FIELDS   
003700*                                ON THIS RECORD.                  
003800*    03/02/04   JP   CR#0392    ADDED OPTION 3 -- ZERO RUN        
003900*                                TOTALS, FOR THE FIRST RUN OF A   
004000*                                NEW BATCH DAY.                   
004010*    03/21/14   KA   TKT#6133   CONTROL-FILE ERROR SWITCHES               
004020*                                RENAMED W-ERROR-READING-CTRL-            
004030*                                FILE/W-ERROR-WRITING-CTRL-FILE           
004040*                                TO WS-ERROR-READING-CTRL-FILE/           
004050*                                WS-ERROR-WRITING-CTRL-FILE SO            
004060*                                THE PLCNTRL.CBL PARAGRAPH                
004070*                                LIBRARY'S OPEN-READ-CONTROL-             
004080*                                RECORD AND SAVE-CONTROL-RECORD           
004090*                                PARAGRAPHS RESOLVE CORRECTLY.            
004100*                                                                 
004200ENVIRONMENT DIVISION.                                             
004300    CONFIGURATION SECTION.                                        
004400    SPECIAL-NAMES.                                                
004500        C01 IS TOP-OF-FORM.                                       
004600    INPUT-OUTPUT SECTION.                                         
004700    FILE-CONTROL.                                                 
004800                                                                  
004900        COPY "SLCNTRL.CBL".                                       
005000                                                                  
005100DATA DIVISION.                                                    
005200    FILE SECTION.                                                 
005300                                                                  
005400        COPY "FDCNTRL.CBL".                                       
005500                                                                  
005600    WORKING-STORAGE SECTION.                                      
005700                                                                  
005800        01  W-CONTROL-MENU-OPTION          PIC 9.                 
005900            88  VALID-CONTROL-MENU-OPTION   VALUE 0 THRU 3.       
006000                                                                  
006100        01  WS-ERROR-READING-CTRL-FILE      PIC X.                 
006200            88  ERROR-READING-CTRL-FILE       VALUE "Y".          
006300                                                                  
006400        01  WS-ERROR-WRITING-CTRL-FILE      PIC X.                 
006500            88  ERROR-WRITING-CTRL-FILE       VALUE "Y".          
006600                                                                  
006700        01  W-VALID-ANSWER                  PIC X.                
006800            88  VALID-ANSWER                  VALUE "Y", "N".     
006900            88  SAVING-IS-CONFIRMED           VALUE "Y".          
007000                                                                  
007100        01  ENTRY-RECORD-FIELD              PIC 9.                
007200            88  VALID-FIELD                   VALUE 0 THRU 3.     
007300                                                                  
007400        01  ENTRY-LAST-TRANSACTION-ID       PIC 9(09).            
007500        01  ENTRY-LAST-TRANSACTION-ID-R                           
007600                REDEFINES ENTRY-LAST-TRANSACTION-ID.              
007700            05  ENTRY-LAST-TRANSACTION-ID-X  PIC X(09).           
007800                                                                  
007900        01  ENTRY-CARD-FILTER                PIC X(16).
007910*       ---- masked echo on the confirmation prompt, the
007920*            operator should not have the full PAN on
007930*            the screen any longer than it takes to key it
007940        01  ENTRY-CARD-FILTER-MASK-AREA.
007950            05  ENTRY-CARD-FILTER-FIRST-12  PIC X(12).
007960            05  ENTRY-CARD-FILTER-LAST-4    PIC X(04).
007970        01  ENTRY-CARD-FILTER-MASK-AREA-R REDEFINES
007980                              ENTRY-CARD-FILTER-MASK-AREA.
007990            05  ENTRY-CARD-FILTER-MASK-ALL-16 PIC X(16).
008000
008100        01  ENTRY-STATUS-INQUIRY-ID          PIC 9(09).           
008200        01  ENTRY-STATUS-INQUIRY-ID-R                             
008300                REDEFINES ENTRY-STATUS-INQUIRY-ID.                
008400            05  ENTRY-STATUS-INQUIRY-ID-X    PIC X(09).           
008500                                                                  
008600        77  MSG-CONFIRMATION                 PIC X(55).
008650        77  WS-FIELDS-CHANGED-COUNT         PIC 9(02) COMP
008660                                           VALUE ZERO.
008700        77  DUMMY                            PIC X.
008800*____________________________________________________________     
008900                                                                  
009000PROCEDURE DIVISION.                                               
009100                                                                  
009200    PERFORM GET-MENU-OPTION.                                      
009300    PERFORM GET-MENU-OPTION                                       
009400        UNTIL W-CONTROL-MENU-OPTION EQUAL ZERO                    
009500           OR VALID-CONTROL-MENU-OPTION.                          
009600                                                                  
009700    PERFORM DO-OPTIONS UNTIL W-CONTROL-MENU-OPTION EQUAL ZERO.
009800
009810    DISPLAY "FIELDS CHANGED THIS SESSION: "
009820            WS-FIELDS-CHANGED-COUNT.
009900    EXIT PROGRAM.
010000                                                                  
010100    STOP RUN.                                                     
010200*____________________________________________________________     
010300                                                                  
010400GET-MENU-OPTION.                                                  
010500                                                                  
010600    PERFORM CLEAR-SCREEN.                                         
010700    DISPLAY "              CONTROL-FILE MAINTENANCE PROGRAM".
010800    DISPLAY " ".                                                  
010900    DISPLAY "                     -----------------------------". 
011000    DISPLAY "                     | 1 - DISPLAY CONTROL-FILE  |". 
011100    DISPLAY "                     | 2 - CHANGE CONTROL-FILE   |". 
011200    DISPLAY "                     | 3 - ZERO RUN TOTALS       |". 
011300    DISPLAY "                     | 0 - EXIT                  |". 
011400    DISPLAY "                     -----------------------------". 
011500    DISPLAY " ".                                                  
011600    DISPLAY "                     - CHOOSE AN OPTION FROM MENU:". 
011700    PERFORM JUMP-LINE 11 TIMES.                                   
011800    ACCEPT W-CONTROL-MENU-OPTION.                                 
011900                                                                  
012000    IF W-CONTROL-MENU-OPTION EQUAL ZERO                           
012100       DISPLAY "PROGRAM TERMINATED !"                             
012200    ELSE                                                          
012300       IF NOT VALID-CONTROL-MENU-OPTION                           
012400          DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"          
012500          ACCEPT DUMMY.                                           
012600*____________________________________________________________     
012700                                                                  
012800DO-OPTIONS.                                                       
012900                                                                  
013000    OPEN I-O CONTROL-FILE.                                        
013100    PERFORM OPEN-READ-CONTROL-RECORD.                             
013200                                                                  
013300    IF ERROR-READING-CTRL-FILE                                    
013400       DISPLAY "*** ERROR READING CONTROL-FILE ! *** <ENTER>"     
013500       ACCEPT DUMMY                                               
013600    ELSE                                                          
013700       IF W-CONTROL-MENU-OPTION = 1                               
013800          PERFORM DISPLAY-CONTROL-RECORD                          
013900          DISPLAY "<ENTER> TO RETURN"                             
014000          ACCEPT DUMMY                                            
014100       ELSE                                                       
014200          IF W-CONTROL-MENU-OPTION = 2                            
014300             PERFORM ASK-USER-WHICH-FIELD-TO-CHANGE               
014400             PERFORM CHANGE-SAVE-GET-ANOTHER-FIELD                
014500                 UNTIL ENTRY-RECORD-FIELD EQUAL ZERO              
014600          ELSE                                                    
014700             PERFORM ZERO-TOTALS-WITH-CONFIRMATION.               
014800                                                                  
014900    CLOSE CONTROL-FILE.                                           
015000                                                                  
015100    PERFORM GET-MENU-OPTION.                                      
015200    PERFORM GET-MENU-OPTION                                       
015300        UNTIL W-CONTROL-MENU-OPTION EQUAL ZERO                    
015400           OR VALID-CONTROL-MENU-OPTION.                          
015500*____________________________________________________________     
015600                                                                  
015700DISPLAY-CONTROL-RECORD.                                           
015800                                                                  
015900    PERFORM CLEAR-SCREEN.                                         
016000    DISPLAY "1) LAST TRANSACTION ID ISSUED.: "                    
016100            CONTROL-LAST-TRANSACTION-ID.                          
016200    DISPLAY "2) LEDGER REPORT CARD FILTER..: "                    
016300            CONTROL-REPORT-CARD-FILTER.                           
016400    DISPLAY "3) LEDGER REPORT STATUS ID....: "                    
016500            CONTROL-REPORT-STATUS-INQUIRY-ID.                     
016600    PERFORM JUMP-LINE 14 TIMES.                                   
016700*____________________________________________________________     
016800                                                                  
016900ASK-USER-WHICH-FIELD-TO-CHANGE.                                   
017000                                                                  
017100    PERFORM GET-A-FIELD-TO-CHANGE.                                
017200    PERFORM GET-A-FIELD-TO-CHANGE                                 
017300        UNTIL ENTRY-RECORD-FIELD EQUAL ZERO                       
017400           OR VALID-FIELD.                                        
017500*____________________________________________________________     
017600                                                                  
017700GET-A-FIELD-TO-CHANGE.                                            
017800                                                                  
017900    PERFORM OPEN-READ-CONTROL-RECORD.                             
018000                                                                  
018100    IF ERROR-READING-CTRL-FILE                                    
018200       DISPLAY "*** ERROR READING CONTROL-FILE ! *** <ENTER>"     
018300       ACCEPT DUMMY                                               
018400       MOVE 0 TO ENTRY-RECORD-FIELD                               
018500    ELSE                                                          
018600       PERFORM DISPLAY-CONTROL-RECORD                             
018700       DISPLAY "INFORM A FIELD TO CHANGE 1 TO 3 (<ENTER> RETURN)" 
018800       ACCEPT ENTRY-RECORD-FIELD                                  
018900                                                                  
019000       IF ENTRY-RECORD-FIELD NOT EQUAL ZERO                       
019100          IF NOT VALID-FIELD                                      
019200             DISPLAY "INVALID FIELD ! <ENTER> TO CONTINUE"        
019300             ACCEPT DUMMY.                                        
019400*____________________________________________________________     
019500                                                                  
019600CHANGE-SAVE-GET-ANOTHER-FIELD.                                    
019700                                                                  
019800    IF ENTRY-RECORD-FIELD = 1                                     
019900       PERFORM GET-SAVE-LAST-TRANSACTION-ID                       
020000    ELSE                                                          
020100       IF ENTRY-RECORD-FIELD = 2                                  
020200          PERFORM GET-SAVE-CARD-FILTER                            
020300       ELSE                                                       
020400          IF ENTRY-RECORD-FIELD = 3                               
020500             PERFORM GET-SAVE-STATUS-INQUIRY-ID.                  
020600                                                                  
020700    PERFORM ASK-USER-WHICH-FIELD-TO-CHANGE.                       
020800*____________________________________________________________     
020900                                                                  
021000GET-SAVE-LAST-TRANSACTION-ID.                                     
021100                                                                  
021200    DISPLAY "INFORM A NEW VALUE FOR LAST TRANSACTION ID: ".       
021300    ACCEPT ENTRY-LAST-TRANSACTION-ID.                             
021400                                                                  
021500    IF ENTRY-LAST-TRANSACTION-ID NOT EQUAL                        
021600       CONTROL-LAST-TRANSACTION-ID                                
021700       DISPLAY "NEW VALUE INFORMED: " ENTRY-LAST-TRANSACTION-ID   
021800       MOVE "SAVE THE NEW VALUE ? <Y/N>" TO MSG-CONFIRMATION      
021900       PERFORM ASK-USER-IF-WANT-TO-COMPLETE                       
022000                                                                  
022100       IF SAVING-IS-CONFIRMED                                     
022200          MOVE ENTRY-LAST-TRANSACTION-ID                          
022300             TO CONTROL-LAST-TRANSACTION-ID                       
022400          PERFORM SAVE-CHANGES-ON-CONTROL-RECORD.                 
022500*____________________________________________________________     
022600                                                                  
022700GET-SAVE-CARD-FILTER.
022800
022900    DISPLAY "INFORM A NEW CARD FILTER (BLANK FOR ALL CARDS): ".
023000    ACCEPT ENTRY-CARD-FILTER.
023100
023200    IF ENTRY-CARD-FILTER NOT EQUAL CONTROL-REPORT-CARD-FILTER
023210       MOVE ENTRY-CARD-FILTER TO ENTRY-CARD-FILTER-MASK-AREA-R
023220       MOVE "XXXXXXXXXXXX" TO ENTRY-CARD-FILTER-FIRST-12
023300       DISPLAY "NEW VALUE INFORMED: "
023310               ENTRY-CARD-FILTER-FIRST-12
023320               ENTRY-CARD-FILTER-LAST-4
023400       MOVE "SAVE THE NEW VALUE ? <Y/N>" TO MSG-CONFIRMATION
023500       PERFORM ASK-USER-IF-WANT-TO-COMPLETE                       
023600                                                                  
023700       IF SAVING-IS-CONFIRMED                                     
023800          MOVE ENTRY-CARD-FILTER TO CONTROL-REPORT-CARD-FILTER    
023900          PERFORM SAVE-CHANGES-ON-CONTROL-RECORD.                 
024000*____________________________________________________________     
024100                                                                  
024200GET-SAVE-STATUS-INQUIRY-ID.                                       
024300                                                                  
024400    DISPLAY "INFORM A NEW STATUS INQUIRY ID (ZERO FOR NONE): ".   
024500    ACCEPT ENTRY-STATUS-INQUIRY-ID.                               
024600                                                                  
024700    IF ENTRY-STATUS-INQUIRY-ID NOT EQUAL                          
024800       CONTROL-REPORT-STATUS-INQUIRY-ID                           
024900       DISPLAY "NEW VALUE INFORMED: " ENTRY-STATUS-INQUIRY-ID     
025000       MOVE "SAVE THE NEW VALUE ? <Y/N>" TO MSG-CONFIRMATION      
025100       PERFORM ASK-USER-IF-WANT-TO-COMPLETE                       
025200                                                                  
025300       IF SAVING-IS-CONFIRMED                                     
025400          MOVE ENTRY-STATUS-INQUIRY-ID                            
025500             TO CONTROL-REPORT-STATUS-INQUIRY-ID                  
025600          PERFORM SAVE-CHANGES-ON-CONTROL-RECORD.                 
025700*____________________________________________________________     
025800                                                                  
025900ZERO-TOTALS-WITH-CONFIRMATION.                                    
026000                                                                  
026100    MOVE "ZERO THE RUN TOTALS ON THE CONTROL RECORD ? <Y/N>"      
026200        TO MSG-CONFIRMATION.                                      
026300    PERFORM ASK-USER-IF-WANT-TO-COMPLETE.                         
026400                                                                  
026500    IF SAVING-IS-CONFIRMED                                        
026600       PERFORM ZERO-CONTROL-RUN-TOTALS                            
026700       DISPLAY "RUN TOTALS ZEROED ! <ENTER> TO CONTINUE"          
026800       ACCEPT DUMMY.                                              
026900*____________________________________________________________     
027000                                                                  
027100SAVE-CHANGES-ON-CONTROL-RECORD.
027200
027300    PERFORM SAVE-CONTROL-RECORD.
027310    ADD 1 TO WS-FIELDS-CHANGED-COUNT.
027400                                                                  
027500    IF ERROR-WRITING-CTRL-FILE                                    
027600       DISPLAY "*** ERROR REWRITING CONTROL-FILE ! ***"           
027700       ACCEPT DUMMY                                               
027800    ELSE                                                          
027900       DISPLAY "THE NEW VALUE WAS SAVED ! <ENTER> TO CONTINUE"    
028000       ACCEPT DUMMY.                                              
028100*____________________________________________________________     
028200                                                                  
028300COPY "PLGENERAL.CBL".                                             
028400COPY "PLCNTRL.CBL".                                               
028500*____________________________________________________________     
