000100*                                                                 
000200*    FDRPT.CBL                                                    
000300*    LEDGER-REPORT-FILE  --  one 132-column print line of
000400*    the Transaction Ledger Report, line sequential.
000500*                                                                 
000600    FD  LEDGER-REPORT-FILE                                        
000700        LABEL RECORDS ARE OMITTED.                                
000800    01  REPORT-LINE-RECORD           PIC X(132).                  
