000100*                                                                 
000200*    LEDGER-REPORT                                                
000300*                                                                 
000400*    Prints the Transaction Ledger Report: an optional single     
000500*    TRANSACTION-ID status inquiry line, then the ledger          
000600*    sorted by CARD-ID (so every card's rows come out             
000700*    together), with a CARD TOTAL line on the CARD-NUMBER         
000800*    break and a grand total line fed from the CONTROL-RECORD     
000900*    run totals payment-authorization and refund-processing       
001000*    accumulated.  CONTROL-REPORT-CARD-FILTER, if not blank,      
001100*    limits the detail to one card number, resolved to a          
001200*    CARD-ID once up front so the control break does not need     
001300*    a keyed lookup on every record.                              
001400*                                                                 
001500IDENTIFICATION DIVISION.                                          
001600PROGRAM-ID. ledger-report.                                        
001700AUTHOR. R. DAVILA.                                                
001800INSTALLATION. MIDSTATE DATA CENTER.                               
001900DATE-WRITTEN. 04/02/88.                                           
002000DATE-COMPILED.                                                    
002100SECURITY. COMPANY CONFIDENTIAL.  RESTRICTED TO CARD OPERATIONS    
002200    STAFF.                                                        
002300*                                                                 
002400*    CHANGE LOG                                                   
002500*    ----------                                                   
002600*    DATE       BY   TICKET     DESCRIPTION                       
002700*    --------   ---  --------   -----------------------------     
002800*    04/02/88   RD   --------   ORIGINAL PROGRAM.  SORT THE       
002900*                                LEDGER BY CARD-ID, CARD TOTAL    
003000*                                CONTROL BREAK, GRAND TOTAL.      
003100*    11/30/90   TO   CR#0204    GRAND TOTALS NOW COME FROM THE    
003200*                                CONTROL-RECORD RUN BUCKETS       
003300*                                INSTEAD OF RE-ADDING THE         
003400*                                LEDGER -- DECLINED/FAILED        
003500*                                REQUESTS NEVER REACH THE         
003600*                                LEDGER SO THEY CANNOT BE         
003700*                                TOTALLED BY SCANNING IT.         
003800*    07/14/93   TO   CR#0247    ADDED THE OPTIONAL CARD-NUMBER    
003900*                                FILTER (CONTROL-REPORT-CARD-     
004000*                                FILTER) FOR THE CARDHOLDER       
004100*                                SERVICES DESK.  RESOLVED TO A    
004200*                                CARD-ID ONCE AT START-UP SO      
004300*                                WE DO NOT RE-LOOK-UP EVERY       
004400*                                RECORD JUST TO FILTER IT OUT.    
004500*    01/06/99   MS   TKT#4471   Y2K -- SEE PLDATE.CBL LOG.        
004600*    03/02/04   JP   CR#0391    ADDED THE SINGLE-TRANSACTION
004700*                                STATUS INQUIRY LINE AHEAD OF
004800*                                THE MAIN REPORT (CONTROL-
004900*                                REPORT-STATUS-INQUIRY-ID).
004910*    02/09/12   KA   TKT#6125   PRINT-ONE-LEDGER-LINE WAS ADDING
004920*                                EVERY ROW TO THE CARD TOTAL,
004930*                                REFUNDED ROWS INCLUDED --
004940*                                CARDHOLDER SERVICES CAUGHT A
004950*                                CARD TOTAL THAT DID NOT NET OUT
004960*                                A REFUND.  REFUNDED ROWS NOW
004970*                                SUBTRACT FROM THE CARD TOTAL
004980*                                INSTEAD OF ADDING TO IT.
004990*    02/09/12   KA   TKT#6126   ADDED A TEST OF
004992*                                ERROR-READING-CTRL-FILE RIGHT
004994*                                AFTER OPEN-READ-CONTROL-RECORD --
004996*                                SAME FIX AS THE OTHER TWO STEPS
004998*                                IN THE BATCH.
005010*    03/21/14   KA   TKT#6127   CARD-BALANCE, TRANSACTION-AMOUNT
005020*                                AND THE CONTROL-RECORD RUN-TOTAL
005030*                                BUCKETS ARE NOW COMP-3 INSTEAD OF
005040*                                ZONED DISPLAY, SAME AS THE WORK
005050*                                AREAS THIS PROGRAM ADDS THEM INTO.
005060*    03/21/14   KA   TKT#6128   ADDED THE DESCRIPTION COLUMN TO
005070*                                THE DETAIL LINE (CARDHOLDER
005080*                                SERVICES WANTED THE POSTING
005090*                                DESCRIPTION ON THE PRINTED LEDGER,
005100*                                NOT JUST IN THE FILE) AND PUT THE
005110*                                RUN DATE ON THE TITLE LINE, SAME
005120*                                AS THE OTHER TWO STEPS ALREADY DO.
005121*    04/02/14   KA   TKT#6134   ADDED THE WS-ERROR-WRITING-CTRL-          
005122*                                FILE SWITCH -- PLCNTRL.CBL'S             
005123*                                SAVE-CONTROL-RECORD PARAGRAPH            
005124*                                NEEDS IT AND THIS STEP WAS               
005125*                                MISSING IT.                              
005130*
005140ENVIRONMENT DIVISION.
005200    CONFIGURATION SECTION.                                        
005300    SPECIAL-NAMES.                                                
005400        C01 IS TOP-OF-FORM.                                       
005500    INPUT-OUTPUT SECTION.                                         
005600    FILE-CONTROL.                                                 
005700                                                                  
005800        COPY "SLLEDGR.CBL".                                       
005900        COPY "SLCARD.CBL".                                        
006000        COPY "SLCNTRL.CBL".                                       
006100                                                                  
006150        COPY "SLRPT.CBL".
006500
006600        SELECT WORK-FILE                                          
006700               ASSIGN TO "work-file"                              
006800               ORGANIZATION IS SEQUENTIAL.                        
006900                                                                  
007000        SELECT SORT-FILE                                          
007100               ASSIGN TO "sort-file.tmp".                         
007200                                                                  
007300DATA DIVISION.                                                    
007400    FILE SECTION.                                                 
007500                                                                  
007600        COPY "FDLEDGR.CBL".                                       
007700        COPY "FDCARD.CBL".                                        
007800        COPY "FDCNTRL.CBL".                                       
007900                                                                  
007950        COPY "FDRPT.CBL".
008300
008400        FD  WORK-FILE                                             
008500            LABEL RECORDS ARE STANDARD.                           
008600        01  WORK-RECORD.                                          
008700            05  WORK-TRANSACTION-ID        PIC 9(09).             
008800            05  WORK-CARD-ID               PIC 9(09).             
008900            05  WORK-AMOUNT                PIC S9(9)V99 COMP-3.
009000            05  WORK-STATUS                PIC X(10).             
009100            05  WORK-TIMESTAMP             PIC 9(14).             
009200            05  WORK-DESCRIPTION           PIC X(255).            
009300        01  WORK-RECORD-KEY-VIEW REDEFINES WORK-RECORD.           
009400            05  WORK-KEY-CARD-ID           PIC 9(09).             
009500            05  FILLER                     PIC X(294).            
009600                                                                  
009700        SD  SORT-FILE.                                            
009800        01  SORT-RECORD.                                          
009900            05  SORT-TRANSACTION-ID        PIC 9(09).             
010000            05  SORT-CARD-ID               PIC 9(09).             
010100            05  SORT-AMOUNT                PIC S9(9)V99 COMP-3.
010200            05  SORT-STATUS                PIC X(10).             
010300            05  SORT-TIMESTAMP             PIC 9(14).             
010400            05  SORT-DESCRIPTION           PIC X(255).            
010500                                                                  
010600    WORKING-STORAGE SECTION.                                      
010700                                                                  
010800        01  TITLE-LINE.
010810            05  FILLER             PIC X(05) VALUE "DATE:".
010820            05  T-RUN-DATE         PIC X(10).
010830            05  FILLER             PIC X(15) VALUE SPACES.
011000            05  FILLER             PIC X(25)
011100                VALUE "TRANSACTION LEDGER REPORT".
011200            05  FILLER             PIC X(68) VALUE SPACES.
011300            05  FILLER             PIC X(05) VALUE "PAGE:".
011310            05  T-PAGE-NUMBER      PIC ZZZ9.
011400                                                                  
011500        01  HEADING-LINE-1.                                       
011600            05  FILLER             PIC X(09) VALUE "CARD NO.".    
011700            05  FILLER             PIC X(03) VALUE SPACES.        
011800            05  FILLER             PIC X(14) VALUE "TRANS. ID".   
011900            05  FILLER             PIC X(03) VALUE SPACES.        
012000            05  FILLER             PIC X(14) VALUE "TIMESTAMP".   
012100            05  FILLER             PIC X(03) VALUE SPACES.        
012200            05  FILLER             PIC X(09) VALUE "STATUS".      
012300            05  FILLER             PIC X(03) VALUE SPACES.        
012400            05  FILLER             PIC X(12) VALUE "AMOUNT".      
012500            05  FILLER             PIC X(05) VALUE SPACES.
012510            05  FILLER             PIC X(11) VALUE "DESCRIPTION".
012520            05  FILLER             PIC X(23) VALUE SPACES.
012600                                                                  
012700        01  DETAIL-LINE.                                          
012800            05  D-CARD-NUMBER      PIC X(16).                     
012900            05  FILLER             PIC X(01) VALUE SPACES.        
013000            05  D-TRANSACTION-ID   PIC 9(09).                     
013100            05  FILLER             PIC X(03) VALUE SPACES.        
013200            05  D-TIMESTAMP        PIC 9(14).                     
013300            05  FILLER             PIC X(02) VALUE SPACES.        
013400            05  D-STATUS           PIC X(10).                     
013500            05  FILLER             PIC X(02) VALUE SPACES.        
013600            05  D-AMOUNT           PIC ZZZ,ZZZ,ZZ9.99-.           
013700            05  FILLER             PIC X(03) VALUE SPACES.
013710            05  D-DESCRIPTION      PIC X(40).
013720            05  FILLER             PIC X(17) VALUE SPACES.
013800                                                                  
013900        01  TOTAL-LINE.                                           
014000            05  T-DESCRIPTION      PIC X(20).                     
014100            05  T-CARD-NUMBER      PIC X(16).                     
014200            05  FILLER             PIC X(03) VALUE SPACES.        
014300            05  T-AMOUNT           PIC ZZZ,ZZZ,ZZ9.99-.           
014400            05  FILLER             PIC X(80) VALUE SPACES.        
014500                                                                  
014600        01  STATUS-INQUIRY-LINE.                                  
014700            05  FILLER             PIC X(20)                      
014800                VALUE "STATUS INQUIRY -- ID".                     
014900            05  SI-TRANSACTION-ID  PIC 9(09).                     
015000            05  FILLER             PIC X(03) VALUE SPACES.        
015100            05  SI-STATUS          PIC X(10).                     
015200            05  FILLER             PIC X(03) VALUE SPACES.        
015300            05  SI-AMOUNT          PIC ZZZ,ZZZ,ZZ9.99-.           
015400            05  FILLER             PIC X(66) VALUE SPACES.        
015500                                                                  
015600        01  WS-PAGE-NUMBER                PIC 9(04) COMP
015700                                           VALUE ZERO.
015710*       ---- printable overlay, moved into T-PAGE-NUMBER
015720*            each time a new page heading is printed
015730        01  WS-PAGE-NUMBER-EDIT-AREA       PIC 9(04).
015740        01  WS-PAGE-NUMBER-EDIT-AREA-R REDEFINES
015750                                  WS-PAGE-NUMBER-EDIT-AREA.
015760            05  WS-PAGE-NUMBER-EDIT-X      PIC X(04).
015800
015900        01  WS-PRINTED-LINES               PIC 99 COMP
016000                                           VALUE ZERO.            
016100            88  PAGE-FULL                 VALUE 50 THRU 99.       
016200                                                                  
016300        01  WS-END-OF-FILE                 PIC X VALUE "N".       
016400            88  END-OF-FILE                  VALUE "Y".           
016500                                                                  
016600        01  WS-FOUND-CARD-RECORD           PIC X VALUE "N".       
016700            88  FOUND-CARD-RECORD             VALUE "Y".          
016800                                                                  
016900        01  WS-FOUND-TRANSACTION-RECORD    PIC X VALUE "N".       
017000            88  FOUND-TRANSACTION-RECORD      VALUE "Y".          
017100                                                                  
017200        01  WS-ERROR-READING-CTRL-FILE     PIC X VALUE "N".       
017300            88  ERROR-READING-CTRL-FILE       VALUE "Y".          
017310                                                                          
017320        01  WS-ERROR-WRITING-CTRL-FILE     PIC X VALUE "N".               
017330            88  ERROR-WRITING-CTRL-FILE       VALUE "Y".                  
017400                                                                  
017500        01  WS-FILTER-ACTIVE                PIC X VALUE "N".      
017600            88  FILTER-ACTIVE                  VALUE "Y".         
017700                                                                  
017800        01  WS-REPORT-CARD-ID-FILTER       PIC 9(09) COMP         
017900                                           VALUE ZERO.            
018000                                                                  
018100        01  WS-CURRENT-CARD-ID             PIC 9(09) COMP.        
018200                                                                  
018300        01  WS-CURRENT-CARD-TOTAL          PIC S9(9)V99 COMP-3
018400                                           VALUE ZERO.
018450*       ---- packed COMP-3 same as TRANSACTION-AMOUNT
018460*            (TKT#6127); byte view kept for the dump utility
018500        01  WS-CURRENT-CARD-TOTAL-R REDEFINES
018600                                      WS-CURRENT-CARD-TOTAL.
018700            05  WS-CURRENT-CARD-TOTAL-X    PIC X(06).
018900
018910        COPY "wsdate.cbl".
018920*       ---- breaks WS-PROCESSING-DATE out for the
018930*            MM/DD/CCYY run-date heading, see TKT#6128
018940        01  WS-RUN-DATE-AREA.
018950            05  WS-RUN-DATE-CCYY       PIC 9(04).
018960            05  WS-RUN-DATE-MM         PIC 9(02).
018970            05  WS-RUN-DATE-DD         PIC 9(02).
018980        01  WS-RUN-DATE-AREA-R REDEFINES WS-RUN-DATE-AREA.
018990            05  WS-RUN-DATE-ALL-8      PIC 9(08).
019000*____________________________________________________________     
019100                                                                  
019200PROCEDURE DIVISION.                                               
019300
019310    PERFORM GET-CURRENT-DATE-TIME.
019320    MOVE WS-PROCESSING-DATE TO WS-RUN-DATE-ALL-8.
019330    STRING WS-RUN-DATE-MM "/" WS-RUN-DATE-DD "/"
019340           WS-RUN-DATE-CCYY INTO T-RUN-DATE.
019350
019400    SORT SORT-FILE                                                
019500        ON ASCENDING KEY SORT-CARD-ID                             
019600        USING TRANSACTION-LEDGER-FILE                             
019700        GIVING WORK-FILE.                                         
019800                                                                  
019900    OPEN I-O   WORK-FILE.                                         
020000    OPEN I-O   CARD-MASTER-FILE.                                  
020100    OPEN I-O   CONTROL-FILE.                                      
020200    OPEN OUTPUT LEDGER-REPORT-FILE.                               
020300                                                                  
020400    PERFORM OPEN-READ-CONTROL-RECORD.
020410
020420    IF ERROR-READING-CTRL-FILE
020430       DISPLAY "*** ERROR READING CONTROL-FILE -- RUN TERMINATED ***"
020440       CLOSE WORK-FILE
020450       CLOSE CARD-MASTER-FILE
020460       CLOSE CONTROL-FILE
020470       CLOSE LEDGER-REPORT-FILE
020480       STOP RUN.
020500    PERFORM RESOLVE-CARD-FILTER.
020600                                                                  
020700    MOVE ZERO TO WS-PAGE-NUMBER.                                  
020800    MOVE "N"  TO WS-END-OF-FILE.                                  
020900                                                                  
021000    PERFORM PRINT-HEADINGS.                                       
021100                                                                  
021200    IF CONTROL-REPORT-STATUS-INQUIRY-ID NOT = ZERO                
021300       PERFORM PRINT-STATUS-INQUIRY-LINE.                         
021400                                                                  
021500    PERFORM READ-WORK-NEXT-RECORD.                                
021600    PERFORM READ-WORK-NEXT-RECORD                                 
021700        UNTIL END-OF-FILE                                         
021800           OR NOT FILTER-ACTIVE                                   
021900           OR WORK-CARD-ID = WS-REPORT-CARD-ID-FILTER.            
022000                                                                  
022100    IF END-OF-FILE                                                
022200       MOVE "NO TRANSACTIONS TO REPORT" TO REPORT-LINE-RECORD     
022300       WRITE REPORT-LINE-RECORD                                   
022400    ELSE                                                          
022500       PERFORM PRINT-ALL-CARDS UNTIL END-OF-FILE                  
022600       PERFORM PRINT-GRAND-TOTALS.                                
022700                                                                  
022800    CLOSE WORK-FILE.                                              
022900    CLOSE CARD-MASTER-FILE.                                       
023000    CLOSE CONTROL-FILE.                                           
023100    CLOSE LEDGER-REPORT-FILE.                                     
023200                                                                  
023300    EXIT PROGRAM.                                                 
023400                                                                  
023500    STOP RUN.                                                     
023600*____________________________________________________________     
023700                                                                  
023800RESOLVE-CARD-FILTER.                                              
023900                                                                  
024000    MOVE "N" TO WS-FILTER-ACTIVE.                                 
024100                                                                  
024200    IF CONTROL-REPORT-CARD-FILTER NOT = SPACES                    
024300       MOVE CONTROL-REPORT-CARD-FILTER TO CARD-NUMBER             
024400       PERFORM LOOK-FOR-CARD-BY-NUMBER                            
024500       IF FOUND-CARD-RECORD                                       
024600          MOVE "Y" TO WS-FILTER-ACTIVE                            
024700          MOVE CARD-ID TO WS-REPORT-CARD-ID-FILTER.               
024800*____________________________________________________________     
024900                                                                  
025000READ-WORK-NEXT-RECORD.                                            
025100                                                                  
025200    READ WORK-FILE                                                
025300        AT END                                                    
025400           MOVE "Y" TO WS-END-OF-FILE.                            
025500*____________________________________________________________     
025600                                                                  
025700PRINT-ALL-CARDS.                                                  
025800                                                                  
025900    MOVE WORK-CARD-ID TO WS-CURRENT-CARD-ID.                      
026000    MOVE ZERO TO WS-CURRENT-CARD-TOTAL.                           
026100                                                                  
026200    PERFORM PRINT-ONE-LEDGER-LINE                                 
026300        UNTIL WORK-CARD-ID NOT = WS-CURRENT-CARD-ID               
026400           OR END-OF-FILE.                                        
026500                                                                  
026600    PERFORM PRINT-CARD-TOTAL.                                     
026700                                                                  
026800    PERFORM READ-WORK-NEXT-RECORD                                 
026900        UNTIL END-OF-FILE                                         
027000           OR NOT FILTER-ACTIVE                                   
027100           OR WORK-CARD-ID = WS-REPORT-CARD-ID-FILTER.            
027200*____________________________________________________________     
027300                                                                  
027400PRINT-ONE-LEDGER-LINE.                                            
027500                                                                  
027600    IF PAGE-FULL                                                  
027700       PERFORM PRINT-HEADINGS.                                    
027800                                                                  
027900    MOVE WORK-CARD-ID TO CARD-ID.                                 
028000    PERFORM LOOK-FOR-CARD-BY-ID.                                  
028100                                                                  
028200    IF FOUND-CARD-RECORD                                          
028300       MOVE CARD-NUMBER TO D-CARD-NUMBER                          
028400    ELSE                                                          
028500       MOVE "** NOT FOUND **" TO D-CARD-NUMBER.                   
028600                                                                  
028700    MOVE WORK-TRANSACTION-ID TO D-TRANSACTION-ID.                 
028800    MOVE WORK-TIMESTAMP      TO D-TIMESTAMP.                      
028900    MOVE WORK-STATUS         TO D-STATUS.                         
029000    MOVE WORK-AMOUNT         TO D-AMOUNT.
029050    MOVE WORK-DESCRIPTION(1:40) TO D-DESCRIPTION.
029100                                                                  
029200    MOVE DETAIL-LINE TO REPORT-LINE-RECORD.                       
029300    WRITE REPORT-LINE-RECORD.                                     
029400    ADD 1 TO WS-PRINTED-LINES.
029500
029510*   BUSINESS RULE -- CARD TOTAL is a net posted amount:
029520*   APPROVED rows add to the card's total, REFUNDED rows
029530*   come back out of it.
029540    IF WORK-STATUS = "REFUNDED "
029550       SUBTRACT WORK-AMOUNT FROM WS-CURRENT-CARD-TOTAL
029560    ELSE
029570       ADD WORK-AMOUNT TO WS-CURRENT-CARD-TOTAL.
029700                                                                  
029800    PERFORM READ-WORK-NEXT-RECORD.                                
029900*____________________________________________________________     
030000                                                                  
030100PRINT-CARD-TOTAL.                                                 
030200                                                                  
030300    MOVE SPACES TO TOTAL-LINE.                                    
030400    MOVE "CARD TOTAL"    TO T-DESCRIPTION.                        
030500    MOVE D-CARD-NUMBER   TO T-CARD-NUMBER.                        
030600    MOVE WS-CURRENT-CARD-TOTAL TO T-AMOUNT.                       
030700                                                                  
030800    MOVE SPACES     TO REPORT-LINE-RECORD.                        
030900    WRITE REPORT-LINE-RECORD.                                     
031000    MOVE TOTAL-LINE TO REPORT-LINE-RECORD.                        
031100    WRITE REPORT-LINE-RECORD.                                     
031200    ADD 2 TO WS-PRINTED-LINES.                                    
031300*____________________________________________________________     
031400                                                                  
031500PRINT-GRAND-TOTALS.                                               
031600                                                                  
031700    MOVE SPACES TO TOTAL-LINE.                                    
031800    MOVE "GRAND TOTAL APPROVED" TO T-DESCRIPTION.                 
031900    MOVE CONTROL-APPROVED-AMOUNT TO T-AMOUNT.                     
032000    MOVE TOTAL-LINE TO REPORT-LINE-RECORD.                        
032100    WRITE REPORT-LINE-RECORD.                                     
032200                                                                  
032300    MOVE "GRAND TOTAL DECLINED" TO T-DESCRIPTION.                 
032400    MOVE CONTROL-DECLINED-AMOUNT TO T-AMOUNT.                     
032500    MOVE TOTAL-LINE TO REPORT-LINE-RECORD.                        
032600    WRITE REPORT-LINE-RECORD.                                     
032700                                                                  
032800    MOVE "GRAND TOTAL FAILED" TO T-DESCRIPTION.                   
032900    MOVE CONTROL-FAILED-AMOUNT TO T-AMOUNT.                       
033000    MOVE TOTAL-LINE TO REPORT-LINE-RECORD.                        
033100    WRITE REPORT-LINE-RECORD.                                     
033200                                                                  
033300    MOVE "GRAND TOTAL REFUNDED" TO T-DESCRIPTION.                 
033400    MOVE CONTROL-REFUNDED-AMOUNT TO T-AMOUNT.                     
033500    MOVE TOTAL-LINE TO REPORT-LINE-RECORD.                        
033600    WRITE REPORT-LINE-RECORD.                                     
033700                                                                  
033800    ADD 4 TO WS-PRINTED-LINES.                                    
033900*____________________________________________________________     
034000                                                                  
034100PRINT-STATUS-INQUIRY-LINE.                                        
034200                                                                  
034300    MOVE CONTROL-REPORT-STATUS-INQUIRY-ID TO TRANSACTION-ID.      
034400    PERFORM LOOK-FOR-TRANSACTION-RECORD.                          
034500                                                                  
034600    MOVE SPACES TO STATUS-INQUIRY-LINE.                           
034700    MOVE CONTROL-REPORT-STATUS-INQUIRY-ID TO SI-TRANSACTION-ID.   
034800                                                                  
034900    IF FOUND-TRANSACTION-RECORD                                   
035000       MOVE TRANSACTION-STATUS TO SI-STATUS                       
035100       MOVE TRANSACTION-AMOUNT TO SI-AMOUNT                       
035200    ELSE                                                          
035300       MOVE "NOT FOUND " TO SI-STATUS                             
035400       MOVE ZERO TO SI-AMOUNT.                                    
035500                                                                  
035600    MOVE STATUS-INQUIRY-LINE TO REPORT-LINE-RECORD.               
035700    WRITE REPORT-LINE-RECORD.                                     
035800                                                                  
035900    MOVE SPACES TO REPORT-LINE-RECORD.                            
036000    WRITE REPORT-LINE-RECORD.                                     
036100    ADD 2 TO WS-PRINTED-LINES.                                    
036200*____________________________________________________________     
036300                                                                  
036400PRINT-HEADINGS.                                                   
036500                                                                  
036600    ADD 1 TO WS-PAGE-NUMBER.
036610    MOVE WS-PAGE-NUMBER TO WS-PAGE-NUMBER-EDIT-AREA.
036620    MOVE WS-PAGE-NUMBER-EDIT-AREA TO T-PAGE-NUMBER.
036700    MOVE ZERO TO WS-PRINTED-LINES.
036800
036900    MOVE SPACES TO REPORT-LINE-RECORD.
037000    WRITE REPORT-LINE-RECORD BEFORE ADVANCING PAGE.               
037100    MOVE TITLE-LINE TO REPORT-LINE-RECORD.                        
037200    WRITE REPORT-LINE-RECORD.                                     
037300    MOVE HEADING-LINE-1 TO REPORT-LINE-RECORD.                    
037400    WRITE REPORT-LINE-RECORD.                                     
037500    MOVE SPACES TO REPORT-LINE-RECORD.                            
037600    WRITE REPORT-LINE-RECORD.                                     
037700                                                                  
037800    ADD 3 TO WS-PRINTED-LINES.                                    
037900*____________________________________________________________     
038000                                                                  
038100COPY "PL-LOOK-FOR-CARD-BY-ID.CBL".                                
038200COPY "PL-LOOK-FOR-CARD-BY-NUMBER.CBL".                            
038300COPY "PL-LOOK-FOR-TRANSACTION-RECORD.CBL".                        
038400COPY "PLCNTRL.CBL".                                               
038450COPY "PLDATE.CBL".
038500*____________________________________________________________     
