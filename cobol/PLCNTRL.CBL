000100*                                                                 
000200*    PLCNTRL.CBL                                                  
000300*    Run-control paragraphs shared by payment-authorization,      
000400*    refund-processing and ledger-report: read/rewrite the        
000500*    one-row CONTROL-FILE, mint the next TRANSACTION-ID           
000600*    (BATCH FLOW Unit 1 step 4a) and carry the run totals         
000700*    (BATCH FLOW Unit 1 step 6 / Unit 2 step 5) across the        
000800*    three job steps of card-payment-batch.                       
000900*                                                                 
001000OPEN-READ-CONTROL-RECORD.                                         
001100                                                                  
001200    MOVE "N" TO WS-ERROR-READING-CTRL-FILE.                       
001300    MOVE 1   TO CONTROL-KEY.                                      
001400                                                                  
001500    READ CONTROL-FILE RECORD                                      
001600        INVALID KEY                                               
001700           MOVE "Y" TO WS-ERROR-READING-CTRL-FILE.                
001800*___________________________________________________________      
001900                                                                  
002000GET-NEXT-TRANSACTION-ID.                                          
002100                                                                  
002200    ADD 1 TO CONTROL-LAST-TRANSACTION-ID.                         
002300    MOVE CONTROL-LAST-TRANSACTION-ID TO WS-NEW-TRANSACTION-ID.    
002400                                                                  
002500    PERFORM SAVE-CONTROL-RECORD.                                  
002600*___________________________________________________________      
002700                                                                  
002800ZERO-CONTROL-RUN-TOTALS.                                          
002900                                                                  
003000    MOVE ZERO TO CONTROL-APPROVED-COUNT                           
003100                 CONTROL-APPROVED-AMOUNT                          
003200                 CONTROL-DECLINED-COUNT                           
003300                 CONTROL-DECLINED-AMOUNT                          
003400                 CONTROL-FAILED-COUNT                             
003500                 CONTROL-FAILED-AMOUNT                            
003600                 CONTROL-REFUNDED-COUNT                           
003700                 CONTROL-REFUNDED-AMOUNT.                         
003800                                                                  
003900    PERFORM SAVE-CONTROL-RECORD.                                  
004000*___________________________________________________________      
004100                                                                  
004200SAVE-CONTROL-RECORD.                                              
004300                                                                  
004400    MOVE "N" TO WS-ERROR-WRITING-CTRL-FILE.                       
004500                                                                  
004600    REWRITE CONTROL-RECORD                                        
004700        INVALID KEY                                               
004800           MOVE "Y" TO WS-ERROR-WRITING-CTRL-FILE.                
