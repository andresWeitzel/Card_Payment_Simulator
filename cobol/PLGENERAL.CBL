000100*                                                                 
000200*    PLGENERAL.CBL                                                
000300*    Small screen helpers shared by the interactive programs      
000400*    in this system -- just control-file-maintenance now that     
000500*    the vendor/voucher screens are gone.  Caller declares        
000600*    MSG-CONFIRMATION, W-VALID-ANSWER (88 VALID-ANSWER) and       
000700*    DUMMY in its own WORKING-STORAGE.                            
000800*                                                                 
000900CLEAR-SCREEN.                                                     
001000                                                                  
001100    PERFORM JUMP-LINE 24 TIMES.                                   
001200*____________________________________________________________     
001300                                                                  
001400JUMP-LINE.                                                        
001500                                                                  
001600    DISPLAY " ".                                                  
001700*____________________________________________________________     
001800                                                                  
001900ASK-USER-IF-WANT-TO-COMPLETE.                                     
002000                                                                  
002100    DISPLAY MSG-CONFIRMATION.                                     
002200    ACCEPT W-VALID-ANSWER.                                        
002300                                                                  
002400    IF NOT VALID-ANSWER                                           
002500       DISPLAY "PLEASE ANSWER Y OR N ! <ENTER> TO CONTINUE"       
002600       ACCEPT DUMMY.                                              
