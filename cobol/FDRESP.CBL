000100*                                                                 
000200*    FDRESP.CBL                                                   
000300*    PAYMENT-RESPONSE-FILE  --  one authorization or refund       
000400*    outcome per line, written in request order. Shared by        
000500*    payment-authorization.cob and refund-processing.cob.         
000600*                                                                 
000700    FD  PAYMENT-RESPONSE-FILE                                     
000800        LABEL RECORDS ARE OMITTED.                                
000900    01  PAYMENT-RESPONSE-RECORD.                                  
001000        05  RESP-STATUS               PIC X(10).                  
001100        05  RESP-MESSAGE              PIC X(80).                  
001200        05  RESP-TRANSACTION-ID       PIC 9(09).                  
001300        05  RESP-TIMESTAMP            PIC 9(14).                  
001400        05  FILLER                   PIC X(05).                   
