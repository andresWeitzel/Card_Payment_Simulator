000100*                                                                 
000200*    CARD-PAYMENT-BATCH                                           
000300*                                                                 
000400*    Top-level driver for the nightly card payment run.  No       
000500*    operator menu -- this is a batch job, not a screen           
000600*    program -- it simply runs the three job steps in order:      
000700*    authorize the day's payments, post the day's refunds,        
000800*    then print the Transaction Ledger Report.                    
000900*                                                                 
001000IDENTIFICATION DIVISION.                                          
001100PROGRAM-ID. card-payment-batch.                                   
001200AUTHOR. R. DAVILA.                                                
001300INSTALLATION. MIDSTATE DATA CENTER.                               
001400DATE-WRITTEN. 03/07/88.                                           
001500DATE-COMPILED.                                                    
001600SECURITY. COMPANY CONFIDENTIAL.  RESTRICTED TO CARD OPERATIONS    
001700    STAFF.                                                        
001800*                                                                 
001900*    CHANGE LOG                                                   
002000*    ----------                                                   
002100*    DATE       BY   TICKET     DESCRIPTION                       
002200*    --------   ---  --------   -----------------------------     
002300*    03/07/88   RD   --------   ORIGINAL PROGRAM.  REPLACED       
002400*                                THE OPERATOR MENU WITH A         
002500*                                STRAIGHT THREE-STEP CALL         
002600*                                SEQUENCE -- THIS RUN HAS NO      
002700*                                OPERATOR ATTENDING IT.           
002800*    11/30/90   TO   CR#0204    LOGS EACH STEP NAME AND A STEP    
002900*                                COUNTER TO THE JOB LISTING SO    
003000*                                OPERATIONS CAN SEE HOW FAR A     
003100*                                RUN GOT BEFORE AN ABEND.         
003200*    03/02/04   JP   CR#0392    NOTE FOR OPERATIONS: SET UPSI-0   
003300*                                OFF IN THE JCL FOR THE FIRST     
003400*                                RUN OF THE BATCH DAY SO          
003500*                                payment-authorization ZEROES     
003600*                                THE CONTROL-RECORD RUN TOTALS;   
003700*                                LEAVE IT ON FOR A SAME-DAY       
003800*                                RERUN SO THE TOTALS ARE NOT      
003900*                                LOST.                            
004000*                                                                 
004100ENVIRONMENT DIVISION.                                             
004200    CONFIGURATION SECTION.                                        
004300    SPECIAL-NAMES.                                                
004400        C01 IS TOP-OF-FORM                                        
004500        UPSI-0 ON  STATUS IS SKIP-ZERO-RUN-TOTALS                 
004600               OFF STATUS IS ZERO-THE-RUN-TOTALS.                 
004700                                                                  
004800DATA DIVISION.                                                    
004900    WORKING-STORAGE SECTION.                                      
005000                                                                  
005100        COPY "wsdate.cbl".                                        
005200                                                                  
005300        01  WS-STEP-COUNTER                PIC 9(01) COMP         
005400                                           VALUE ZERO.            
005500                                                                  
005600        01  WS-JOB-STEP-AREA.                                     
005700            05  WS-STEP-1-CALLED           PIC X VALUE "N".       
005800            05  WS-STEP-2-CALLED           PIC X VALUE "N".       
005900            05  WS-STEP-3-CALLED           PIC X VALUE "N".       
006000            05  FILLER                    PIC X(05).              
006100        01  WS-JOB-STEP-AREA-R REDEFINES WS-JOB-STEP-AREA.        
006200            05  WS-JOB-STEP-FLAGS          PIC X(08).             
006300                                                                  
006400        01  WS-CALL-NAME                   PIC X(20) VALUE SPACES.
006500        01  WS-CALL-NAME-R REDEFINES WS-CALL-NAME.
006600            05  WS-CALL-NAME-FIRST-8       PIC X(08).
006700            05  FILLER                    PIC X(12).
006810*       ---- breaks the processing date out for the
006820*            MM/DD/CCYY startup banner, see CR#0392
006830        01  WS-RUN-DATE-AREA.
006840            05  WS-RUN-DATE-CCYY           PIC 9(04).
006850            05  WS-RUN-DATE-MM             PIC 9(02).
006860            05  WS-RUN-DATE-DD             PIC 9(02).
006870        01  WS-RUN-DATE-AREA-R REDEFINES WS-RUN-DATE-AREA.
006880            05  WS-RUN-DATE-ALL-8          PIC 9(08).
006900        77  DUMMY                          PIC X.
007000*____________________________________________________________     
007100                                                                  
007200PROCEDURE DIVISION.                                               
007300                                                                  
007400    PERFORM GET-CURRENT-DATE-TIME.
007410    MOVE WS-PROCESSING-DATE TO WS-RUN-DATE-ALL-8.
007420    DISPLAY "CARD-PAYMENT-BATCH STARTING -- RUN DATE "
007430            WS-RUN-DATE-MM "/" WS-RUN-DATE-DD "/"
007440            WS-RUN-DATE-CCYY.
007700                                                                  
007800    MOVE "payment-authorization" TO WS-CALL-NAME.                 
007900    PERFORM RUN-ONE-JOB-STEP.                                     
008000    MOVE "Y" TO WS-STEP-1-CALLED.                                 
008100                                                                  
008200    MOVE "refund-processing" TO WS-CALL-NAME.                     
008300    PERFORM RUN-ONE-JOB-STEP.                                     
008400    MOVE "Y" TO WS-STEP-2-CALLED.                                 
008500                                                                  
008600    MOVE "ledger-report" TO WS-CALL-NAME.                         
008700    PERFORM RUN-ONE-JOB-STEP.                                     
008800    MOVE "Y" TO WS-STEP-3-CALLED.                                 
008900                                                                  
009000    DISPLAY "CARD-PAYMENT-BATCH COMPLETE -- " WS-STEP-COUNTER     
009100            " STEP(S) RUN.".                                      
009200                                                                  
009300    STOP RUN.                                                     
009400*____________________________________________________________     
009500                                                                  
009600RUN-ONE-JOB-STEP.                                                 
009700                                                                  
009800    ADD 1 TO WS-STEP-COUNTER.                                     
009900    DISPLAY "STEP " WS-STEP-COUNTER ": " WS-CALL-NAME-FIRST-8.    
010000    CALL WS-CALL-NAME.                                            
010100*____________________________________________________________     
010200                                                                  
010300COPY "PLDATE.CBL".                                                
010400*____________________________________________________________     
