000100*                                                                 
000200*    PAYMENT-AUTHORIZATION                                        
000300*                                                                 
000400*    Reads the day's PAYMENT-REQUEST-IN file one request at a     
000500*    time, looks the card up on CARD-MASTER-FILE by card          
000600*    number, runs the eligibility checks in a fixed order         
000700*    (expired, then CVV, then available balance), posts an        
000800*    approved payment to TRANSACTION-LEDGER-FILE and debits       
000900*    CARD-BALANCE, and writes one PAYMENT-RESPONSE-OUT record     
001000*    per request either way.  Run totals (count and amount by     
001100*    outcome) are carried on CONTROL-RECORD for the ledger        
001200*    report's grand totals.                                       
001300*                                                                 
001400IDENTIFICATION DIVISION.                                          
001500PROGRAM-ID. payment-authorization.                                
001600AUTHOR. R. DAVILA.                                                
001700INSTALLATION. MIDSTATE DATA CENTER.                               
001800DATE-WRITTEN. 03/14/88.                                           
001900DATE-COMPILED.                                                    
002000SECURITY. COMPANY CONFIDENTIAL.  RESTRICTED TO CARD OPERATIONS    
002100    STAFF.                                                        
002200*                                                                 
002300*    CHANGE LOG                                                   
002400*    ----------                                                   
002500*    DATE       BY   TICKET     DESCRIPTION                       
002600*    --------   ---  --------   -----------------------------     
002700*    03/14/88   RD   --------   ORIGINAL PROGRAM.  ONE PASS OF    
002800*                                THE DAY'S PAYMENT REQUESTS,      
002900*                                FIXED-ORDER ELIGIBILITY CHECKS,  
003000*                                POST TO LEDGER AND DEBIT CARD.   
003100*    09/02/89   RD   CR#0118    ADDED CVV FORMAT EDIT -- CARD     
003200*                                NETWORK STARTED SENDING BLANK    
003300*                                CVV ON SOME RETRY REQUESTS.      
003400*    11/30/90   TO   CR#0204    ADDED RUN TOTAL BUCKETS ON        
003500*                                CONTROL-RECORD FOR THE LEDGER    
003600*                                REPORT GRAND TOTALS.             
003700*    06/17/92   TO   CR#0261    CARD NUMBER FORMAT EDIT ADDED     
003800*                                AHEAD OF THE MASTER LOOKUP --    
003900*                                GARBLED CARD NUMBERS WERE        
004000*                                BLOWING UP THE KEYED READ.       
004100*    04/05/94   TO   TKT#1190   COMPENSATING REWRITE OF THE       
004200*                                CARD BALANCE IF THE LEDGER       
004300*                                WRITE FAILS AFTER THE BALANCE    
004400*                                WAS ALREADY DEBITED -- AUDIT     
004500*                                FLAGGED A RUN WHERE THE TWO      
004600*                                GOT OUT OF STEP AFTER A DISK     
004700*                                FULL CONDITION.                  
004800*    01/06/99   MS   TKT#4471   Y2K -- SEE PLDATE.CBL LOG.  NO    
004900*                                DATE FIELDS OF OUR OWN HERE TO   
005000*                                FIX, JUST RE-TESTED THE CALL.    
005100*    08/21/01   JP   CR#0355    MINIMUM AMOUNT EDIT (0.01) WAS    
005200*                                MISSING -- ZERO-AMOUNT REQUESTS  
005300*                                WERE POSTING AS APPROVED.        
005400*    03/02/04   JP   CR#0392    UPSI-0 SWITCH TO SKIP THE RUN     
005500*                                TOTALS RESET WHEN THIS STEP IS   
005600*                                RERUN WITHIN THE SAME BATCH DAY. 
005700*    10/19/06   KA   TKT#5088   REQ-DESCRIPTION WAS NOT BEING
005800*                                CARRIED ONTO THE LEDGER ROW.
005810*    02/09/12   KA   TKT#6120   WS-DECLINE-REASON WIDENED TO 32
005820*                                BYTES -- THE MASKED-CARD-NUMBER
005830*                                MESSAGE ON A "CARD NOT FOUND"
005840*                                RESPONSE WAS ONE BYTE OVER THE
005850*                                OLD PIC X(30) AND DROPPING THE
005860*                                LAST DIGIT OF THE MASKED PAN.
005870*    02/09/12   KA   TKT#6121   ADDED A TEST OF
005880*                                ERROR-READING-CTRL-FILE RIGHT
005890*                                AFTER OPEN-READ-CONTROL-RECORD --
005900*                                A BAD OPEN OR READ ON THE
005910*                                CONTROL-FILE WAS GOING UNNOTICED
005920*                                AND THE RUN WAS CONTINUING ON A
005930*                                GARBAGE TRANSACTION-ID SEQUENCE.
005940*    03/21/14   KA   TKT#6131   REQ-AMOUNT AND CARD-BALANCE ARE
005945*                                NOW COMP-3.
005950*    03/21/14   KA   TKT#6132   THE CVV-MISMATCH DECLINE AND THE
005955*                                APPROVED RESPONSE MESSAGE DID NOT
005960*                                MATCH THE WORDING CARDHOLDER
005965*                                SERVICES AGREED TO WITH THE
005970*                                NETWORK -- REWORDED BOTH.
005975*
006000ENVIRONMENT DIVISION.
006100    CONFIGURATION SECTION.                                        
006200    SPECIAL-NAMES.                                                
006300        C01 IS TOP-OF-FORM                                        
006400        UPSI-0 ON  STATUS IS SKIP-ZERO-RUN-TOTALS                 
006500               OFF STATUS IS ZERO-THE-RUN-TOTALS.                 
006600    INPUT-OUTPUT SECTION.                                         
006700    FILE-CONTROL.                                                 
006800                                                                  
006900        COPY "SLPAYIN.CBL".                                       
007000        COPY "SLCARD.CBL".                                        
007100        COPY "SLLEDGR.CBL".                                       
007200        COPY "SLRESP.CBL".                                        
007300        COPY "SLCNTRL.CBL".                                       
007400                                                                  
007500DATA DIVISION.                                                    
007600    FILE SECTION.                                                 
007700                                                                  
007800        COPY "FDPAYIN.CBL".                                       
007900        COPY "FDCARD.CBL".                                        
008000        COPY "FDLEDGR.CBL".                                       
008100        COPY "FDRESP.CBL".                                        
008200        COPY "FDCNTRL.CBL".                                       
008300                                                                  
008400    WORKING-STORAGE SECTION.                                      
008500                                                                  
008600        COPY "wsdate.cbl".                                        
008700                                                                  
008800        01  WS-SWITCHES.                                          
008900            05  WS-END-OF-PAYMT-REQUESTS  PIC X VALUE "N".        
009000                88  END-OF-PAYMT-REQUESTS    VALUE "Y".           
009100            05  WS-FOUND-CARD-RECORD      PIC X VALUE "N".        
009200                88  FOUND-CARD-RECORD        VALUE "Y".           
009300            05  WS-ERROR-READING-CTRL-FILE PIC X VALUE "N".       
009400                88  ERROR-READING-CTRL-FILE VALUE "Y".            
009500            05  WS-ERROR-WRITING-CTRL-FILE PIC X VALUE "N".       
009600                88  ERROR-WRITING-CTRL-FILE VALUE "Y".            
009700            05  WS-ERROR-WRITING-LEDGER   PIC X VALUE "N".        
009800                88  ERROR-WRITING-LEDGER    VALUE "Y".            
009900            05  WS-ERROR-REWRITING-CARD   PIC X VALUE "N".        
010000                88  ERROR-REWRITING-CARD    VALUE "Y".            
010100            05  FILLER                    PIC X(10).              
010200                                                                  
010300        01  WS-EDIT-AREA.                                         
010400            05  WS-EDIT-FAILED            PIC X VALUE "N".        
010500                88  EDIT-FAILED              VALUE "Y".           
010600            05  WS-DECLINE-REASON         PIC X(32) VALUE SPACES.
010700            05  FILLER                    PIC X(03).
010800
010900        01  WS-NEW-TRANSACTION-ID         PIC 9(09) VALUE ZERO.
010910
010920*       ---- masks the card number for the FAILED-response log,
010930*            PCI handling desk wants no full PAN on a printed
010940*            report (CR#0415, see change log)
010950        01  WS-MASKED-CARD-AREA.
010960            05  WS-MASKED-CARD-FIRST-12   PIC X(12).
010970            05  WS-MASKED-CARD-LAST-4     PIC X(04).
010980        01  WS-MASKED-CARD-AREA-R REDEFINES WS-MASKED-CARD-AREA.
010990            05  WS-MASKED-CARD-ALL-16     PIC X(16).
011000
011100*       ---- tests the format edit on the CVV field               
011200        01  WS-CVV-EDIT-AREA.                                     
011300            05  WS-CVV-FIRST-3            PIC X(03).              
011400            05  WS-CVV-LAST-1             PIC X(01).              
011500        01  WS-CVV-EDIT-AREA-R REDEFINES WS-CVV-EDIT-AREA.        
011600            05  WS-CVV-ALL-4              PIC X(04).              
011700                                                                  
011800        01  WS-RUN-COUNTERS.                                      
011900            05  WS-REQUESTS-READ          PIC 9(07) COMP          
012000                                           VALUE ZERO.            
012100            05  WS-REQUESTS-APPROVED      PIC 9(07) COMP          
012200                                           VALUE ZERO.            
012300            05  WS-REQUESTS-DECLINED      PIC 9(07) COMP          
012400                                           VALUE ZERO.            
012500            05  WS-REQUESTS-FAILED        PIC 9(07) COMP          
012600                                           VALUE ZERO.            
012700            05  FILLER                    PIC X(05).              
012800                                                                  
012900        01  WS-RUN-COUNTERS-R REDEFINES WS-RUN-COUNTERS.          
013000            05  WS-RUN-COUNTERS-ALL       PIC 9(07) COMP          
013100                                           OCCURS 4 TIMES.        
013200            05  FILLER                    PIC X(05).              
013300                                                                  
013400*____________________________________________________________     
013500                                                                  
013600PROCEDURE DIVISION.                                               
013700                                                                  
013800    OPEN INPUT  PAYMENT-REQUEST-FILE.                             
013900    OPEN I-O    CARD-MASTER-FILE.                                 
014000    OPEN I-O    TRANSACTION-LEDGER-FILE.                          
014100    OPEN OUTPUT PAYMENT-RESPONSE-FILE.                            
014200    OPEN I-O    CONTROL-FILE.                                     
014300                                                                  
014400    PERFORM OPEN-READ-CONTROL-RECORD.
014410
014420    IF ERROR-READING-CTRL-FILE
014430       DISPLAY "*** ERROR READING CONTROL-FILE -- RUN TERMINATED ***"
014440       CLOSE PAYMENT-REQUEST-FILE
014450       CLOSE CARD-MASTER-FILE
014460       CLOSE TRANSACTION-LEDGER-FILE
014470       CLOSE PAYMENT-RESPONSE-FILE
014480       CLOSE CONTROL-FILE
014490       STOP RUN.
014500
014600    IF ZERO-THE-RUN-TOTALS
014700       PERFORM ZERO-CONTROL-RUN-TOTALS.
014800                                                                  
014900    MOVE "N" TO WS-END-OF-PAYMT-REQUESTS.                         
015000                                                                  
015100    PERFORM READ-NEXT-PAYMENT-REQUEST.                            
015200    PERFORM PROCESS-ONE-PAYMENT-REQUEST                           
015300        UNTIL END-OF-PAYMT-REQUESTS.                              
015400                                                                  
015500    CLOSE PAYMENT-REQUEST-FILE.                                   
015600    CLOSE CARD-MASTER-FILE.                                       
015700    CLOSE TRANSACTION-LEDGER-FILE.                                
015800    CLOSE PAYMENT-RESPONSE-FILE.                                  
015900    CLOSE CONTROL-FILE.                                           
016000                                                                  
016100    EXIT PROGRAM.                                                 
016200                                                                  
016300    STOP RUN.                                                     
016400*____________________________________________________________     
016500                                                                  
016600READ-NEXT-PAYMENT-REQUEST.                                        
016700                                                                  
016800    READ PAYMENT-REQUEST-FILE                                     
016900        AT END                                                    
017000           MOVE "Y" TO WS-END-OF-PAYMT-REQUESTS                   
017100        NOT AT END                                                
017200           ADD 1 TO WS-REQUESTS-READ.                             
017300*____________________________________________________________     
017400                                                                  
017500PROCESS-ONE-PAYMENT-REQUEST.                                      
017600                                                                  
017700    MOVE "N" TO WS-EDIT-FAILED.                                   
017800    MOVE SPACES TO WS-DECLINE-REASON.                             
017900                                                                  
018000    PERFORM EDIT-PAYMENT-REQUEST.                                 
018100                                                                  
018200    IF EDIT-FAILED                                                
018300       PERFORM POST-FAILED-PAYMENT                                
018400    ELSE                                                          
018500       MOVE REQ-CARD-NUMBER TO CARD-NUMBER                        
018600       PERFORM LOOK-FOR-CARD-BY-NUMBER                            
018700                                                                  
018800       IF NOT FOUND-CARD-RECORD
018900          MOVE REQ-CARD-NUMBER TO WS-MASKED-CARD-AREA-R
018910          MOVE "XXXXXXXXXXXX" TO WS-MASKED-CARD-FIRST-12
018920          STRING "CARD NOT FOUND " WS-MASKED-CARD-FIRST-12
018930              WS-MASKED-CARD-LAST-4 DELIMITED BY SIZE
018940              INTO WS-DECLINE-REASON
019000          PERFORM POST-FAILED-PAYMENT                             
019100       ELSE                                                       
019200          PERFORM RUN-ELIGIBILITY-CHECKS                          
019300          IF EDIT-FAILED                                          
019400             PERFORM POST-DECLINED-PAYMENT                        
019500          ELSE                                                    
019600             PERFORM POST-APPROVED-PAYMENT.                       
019700                                                                  
019800    PERFORM READ-NEXT-PAYMENT-REQUEST.                            
019900*____________________________________________________________     
020000                                                                  
020100EDIT-PAYMENT-REQUEST.                                             
020200                                                                  
020300*   BUSINESS RULE -- card number on the request must be           
020400*   exactly 16 numeric digits; the card master is not held        
020500*   to the same rule and is left exactly as loaded.               
020600    IF REQ-CARD-NUMBER IS NOT NUMERIC                             
020700       MOVE "Y" TO WS-EDIT-FAILED                                 
020800       MOVE "INVALID CARD NUMBER FORMAT" TO WS-DECLINE-REASON.    
020900                                                                  
021000*   BUSINESS RULE -- CVV on the request must be 3 or 4            
021100*   numeric digits, left-justified, space-filled if 3.            
021200    IF NOT EDIT-FAILED                                            
021300       MOVE REQ-CVV TO WS-CVV-ALL-4                               
021400       IF WS-CVV-LAST-1 = SPACE                                   
021500          IF WS-CVV-FIRST-3 IS NOT NUMERIC                        
021600             MOVE "Y" TO WS-EDIT-FAILED                           
021700             MOVE "INVALID CVV FORMAT" TO WS-DECLINE-REASON       
021800       ELSE                                                       
021900          IF WS-CVV-ALL-4 IS NOT NUMERIC                          
022000             MOVE "Y" TO WS-EDIT-FAILED                           
022100             MOVE "INVALID CVV FORMAT" TO WS-DECLINE-REASON.      
022200                                                                  
022300*   BUSINESS RULE -- a request must carry at least one cent.      
022400    IF NOT EDIT-FAILED                                            
022500       IF REQ-AMOUNT < .01                                        
022600          MOVE "Y" TO WS-EDIT-FAILED                              
022700          MOVE "INVALID PAYMENT AMOUNT" TO WS-DECLINE-REASON.     
022800*____________________________________________________________     
022900                                                                  
023000RUN-ELIGIBILITY-CHECKS.                                           
023100                                                                  
023200    MOVE "N" TO WS-EDIT-FAILED.                                   
023300    MOVE SPACES TO WS-DECLINE-REASON.                             
023400                                                                  
023500*   BUSINESS RULE -- checks run in this fixed order:              
023600*   expiration, then CVV match, then available balance.           
023700    IF CARD-EXPIRATION-DATE < WS-PROCESSING-DATE                  
023800       MOVE "Y" TO WS-EDIT-FAILED                                 
023900       MOVE "CARD IS EXPIRED" TO WS-DECLINE-REASON                
024000    ELSE                                                          
024100       IF REQ-CVV NOT = CARD-CVV                                  
024200          MOVE "Y" TO WS-EDIT-FAILED                              
024300          MOVE "INVALID CVV"       TO WS-DECLINE-REASON
024400       ELSE                                                       
024500          IF CARD-BALANCE < REQ-AMOUNT                            
024600             MOVE "Y" TO WS-EDIT-FAILED                           
024700             MOVE "INSUFFICIENT FUNDS" TO WS-DECLINE-REASON.      
024800*____________________________________________________________     
024900                                                                  
025000POST-APPROVED-PAYMENT.                                            
025100                                                                  
025200    PERFORM GET-CURRENT-DATE-TIME.                                
025300    PERFORM GET-NEXT-TRANSACTION-ID.                              
025400                                                                  
025500    SUBTRACT REQ-AMOUNT FROM CARD-BALANCE.                        
025600                                                                  
025700    MOVE "N" TO WS-ERROR-REWRITING-CARD.                          
025800    REWRITE CARD-MASTER-RECORD                                    
025900        INVALID KEY                                               
026000           MOVE "Y" TO WS-ERROR-REWRITING-CARD.                   
026100                                                                  
026200    IF ERROR-REWRITING-CARD                                       
026300       ADD REQ-AMOUNT TO CARD-BALANCE                             
026400       MOVE "ERROR POSTING TRANSACTION" TO WS-DECLINE-REASON      
026500       PERFORM POST-FAILED-PAYMENT                                
026600    ELSE                                                          
026700       MOVE WS-NEW-TRANSACTION-ID TO TRANSACTION-ID               
026800       MOVE CARD-ID               TO TRANSACTION-CARD-ID          
026900       MOVE REQ-AMOUNT            TO TRANSACTION-AMOUNT           
027000       MOVE "APPROVED "           TO TRANSACTION-STATUS           
027100       MOVE WS-POSTING-TIMESTAMP  TO TRANSACTION-TIMESTAMP        
027200       MOVE REQ-DESCRIPTION       TO TRANSACTION-DESCRIPTION      
027300                                                                  
027400       MOVE "N" TO WS-ERROR-WRITING-LEDGER                        
027500       WRITE TRANSACTION-LEDGER-RECORD                            
027600           INVALID KEY                                            
027700              MOVE "Y" TO WS-ERROR-WRITING-LEDGER                 
027800                                                                  
027900       IF ERROR-WRITING-LEDGER                                    
028000          ADD REQ-AMOUNT TO CARD-BALANCE                          
028100          REWRITE CARD-MASTER-RECORD                              
028200          MOVE "ERROR POSTING TRANSACTION" TO WS-DECLINE-REASON   
028300          PERFORM POST-FAILED-PAYMENT                             
028400       ELSE                                                       
028500          ADD 1 TO WS-REQUESTS-APPROVED                           
028600          ADD 1          TO CONTROL-APPROVED-COUNT                
028700          ADD REQ-AMOUNT TO CONTROL-APPROVED-AMOUNT               
028800          PERFORM SAVE-CONTROL-RECORD                             
028900                                                                  
029000          MOVE "APPROVED "          TO RESP-STATUS                
029100          MOVE "PAYMENT PROCESSED SUCCESSFULLY" TO RESP-MESSAGE
029200          MOVE WS-NEW-TRANSACTION-ID TO RESP-TRANSACTION-ID       
029300          MOVE WS-POSTING-TIMESTAMP TO RESP-TIMESTAMP             
029400          PERFORM WRITE-PAYMENT-RESPONSE.                         
029500*____________________________________________________________     
029600                                                                  
029700POST-DECLINED-PAYMENT.                                            
029800                                                                  
029900    PERFORM GET-CURRENT-DATE-TIME.                                
030000                                                                  
030100    ADD 1 TO WS-REQUESTS-DECLINED.                                
030200    ADD 1          TO CONTROL-DECLINED-COUNT.                     
030300    ADD REQ-AMOUNT TO CONTROL-DECLINED-AMOUNT.                    
030400    PERFORM SAVE-CONTROL-RECORD.                                  
030500                                                                  
030600    MOVE "DECLINED "     TO RESP-STATUS.                          
030700    MOVE WS-DECLINE-REASON TO RESP-MESSAGE.                       
030800    MOVE ZERO            TO RESP-TRANSACTION-ID.                  
030900    MOVE WS-POSTING-TIMESTAMP TO RESP-TIMESTAMP.                  
031000    PERFORM WRITE-PAYMENT-RESPONSE.                               
031100*____________________________________________________________     
031200                                                                  
031300POST-FAILED-PAYMENT.                                              
031400                                                                  
031500    PERFORM GET-CURRENT-DATE-TIME.                                
031600                                                                  
031700    ADD 1 TO WS-REQUESTS-FAILED.                                  
031800    ADD 1          TO CONTROL-FAILED-COUNT.                       
031900    ADD REQ-AMOUNT TO CONTROL-FAILED-AMOUNT.                      
032000    PERFORM SAVE-CONTROL-RECORD.                                  
032100                                                                  
032200    MOVE "FAILED   "     TO RESP-STATUS.                          
032300    MOVE WS-DECLINE-REASON TO RESP-MESSAGE.                       
032400    MOVE ZERO            TO RESP-TRANSACTION-ID.                  
032500    MOVE WS-POSTING-TIMESTAMP TO RESP-TIMESTAMP.                  
032600    PERFORM WRITE-PAYMENT-RESPONSE.                               
032700*____________________________________________________________     
032800                                                                  
032900WRITE-PAYMENT-RESPONSE.                                           
033000                                                                  
033100    WRITE PAYMENT-RESPONSE-RECORD.                                
033200*____________________________________________________________     
033300                                                                  
033400COPY "PLDATE.CBL".                                                
033500COPY "PL-LOOK-FOR-CARD-BY-NUMBER.CBL".                            
033600COPY "PLCNTRL.CBL".                                               
033700*____________________________________________________________     
