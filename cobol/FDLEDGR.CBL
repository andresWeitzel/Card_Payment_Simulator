000100*                                                                 
000200*    FDLEDGR.CBL                                                  
000300*    TRANSACTION-LEDGER-FILE  --  one row per payment or          
000400*    refund event posted against a card. TRANSACTION-AMOUNT
000500*    is packed COMP-3, same as CARD-BALANCE (TKT#6127).
000600*                                                                 
000700    FD  TRANSACTION-LEDGER-FILE                                   
000800        LABEL RECORDS ARE STANDARD.                               
000900    01  TRANSACTION-LEDGER-RECORD.                                
001000        05  TRANSACTION-ID            PIC 9(09).                  
001100        05  TRANSACTION-CARD-ID       PIC 9(09).                  
001200        05  TRANSACTION-AMOUNT        PIC S9(9)V99 COMP-3.
001300        05  TRANSACTION-STATUS        PIC X(10).                  
001400            88  TRANSACTION-APPROVED VALUE "APPROVED ".           
001500            88  TRANSACTION-DECLINED VALUE "DECLINED ".           
001600            88  TRANSACTION-FAILED   VALUE "FAILED   ".           
001700            88  TRANSACTION-REFUNDED VALUE "REFUNDED ".           
001800        05  TRANSACTION-TIMESTAMP     PIC 9(14).                  
001900        05  TRANSACTION-DESCRIPTION   PIC X(255).                 
002000        05  FILLER                   PIC X(07).                   
