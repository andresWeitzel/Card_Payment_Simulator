000100*                                                                 
000200*    FDCNTRL.CBL                                                  
000300*    CONTROL-FILE  --  single-row run-control record.             
000400*    CONTROL-KEY is always 1, same convention the shop's          
000500*    other control file keeps (see control-file-maintenance).     
000600*    Carries the transaction-id sequence counter, the             
000700*    ledger-report run filters, and the four run-total            
000800*    buckets (APPROVED/DECLINED/FAILED/REFUNDED) that             
000900*    payment-authorization and refund-processing accumulate       
001000*    into and ledger-report prints as the REPORTS grand           
001100*    totals (same balancing-record idea as CONTROL-LAST-          
001200*    VOUCHER, just carrying more than one counter now). The       
001300*    amount buckets are packed COMP-3, same as CARD-BALANCE
001400*    and TRANSACTION-AMOUNT, so the run totals can be added to
001450*    without unpacking (TKT#6127).
001500*                                                                 
001600    FD  CONTROL-FILE                                              
001700        LABEL RECORDS ARE STANDARD.                               
001800    01  CONTROL-RECORD.                                           
001900        05  CONTROL-KEY                      PIC 9(01).           
002000        05  CONTROL-LAST-TRANSACTION-ID       PIC 9(09).          
002100        05  CONTROL-REPORT-CARD-FILTER        PIC X(16).          
002200        05  CONTROL-REPORT-STATUS-INQUIRY-ID  PIC 9(09).          
002300        05  CONTROL-APPROVED-COUNT            PIC 9(07).          
002400        05  CONTROL-APPROVED-AMOUNT           PIC S9(9)V99 COMP-3.
002500        05  CONTROL-DECLINED-COUNT            PIC 9(07).          
002600        05  CONTROL-DECLINED-AMOUNT           PIC S9(9)V99 COMP-3.
002700        05  CONTROL-FAILED-COUNT              PIC 9(07).          
002800        05  CONTROL-FAILED-AMOUNT             PIC S9(9)V99 COMP-3.
002900        05  CONTROL-REFUNDED-COUNT            PIC 9(07).          
003000        05  CONTROL-REFUNDED-AMOUNT           PIC S9(9)V99 COMP-3.
003100        05  FILLER                           PIC X(05).           
