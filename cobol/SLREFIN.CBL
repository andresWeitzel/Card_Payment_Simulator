000100*                                                                 
000200*    SLREFIN.CBL                                                  
000300*    FILE-CONTROL entry for the incoming refund request           
000400*    interface file.                                              
000500*                                                                 
000600    SELECT REFUND-REQUEST-FILE                                    
000700           ASSIGN TO "REFNDIN"                                    
000800           ORGANIZATION IS LINE SEQUENTIAL.                       
