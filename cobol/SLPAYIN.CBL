000100*                                                                 
000200*    SLPAYIN.CBL                                                  
000300*    FILE-CONTROL entry for the incoming authorization            
000400*    request interface file. Read in arrival order, no key.       
000500*                                                                 
000600    SELECT PAYMENT-REQUEST-FILE                                   
000700           ASSIGN TO "PAYMTIN"                                    
000800           ORGANIZATION IS LINE SEQUENTIAL.                       
