000100*                                                                 
000200*    wsdate.cbl                                                   
000300*    WORKING-STORAGE for PLDATE.CBL.                              
000400*                                                                 
000500*    1999-01-06 MS TKT#4471  Y2K -- dropped the interactive       
000600*                  date-entry fields (GET-VALI-DATE) this batch   
000700*                  step never used, kept only the two fields the  
000800*                  card run needs: today's processing date and a  
000900*                  posting timestamp.  Century is windowed off    
001000*                  the two-digit system clock year, see the log   
001100*                  in PLDATE.CBL.                                 
001200*                                                                 
001300    01  WS-CD-YYMMDD.                                             
001400        05  WS-CD-YY                 PIC 9(02).                   
001500        05  WS-CD-MM                 PIC 9(02).                   
001600        05  WS-CD-DD                 PIC 9(02).                   
001700                                                                  
001800    01  WS-CD-HHMMSSHS               PIC 9(08).                   
001900    01  WS-CD-HHMMSSHS-R REDEFINES WS-CD-HHMMSSHS.                
002000        05  WS-CD-HH                 PIC 9(02).                   
002100        05  WS-CD-MIN                PIC 9(02).                   
002200        05  WS-CD-SS                 PIC 9(02).                   
002300        05  WS-CD-HS                 PIC 9(02).                   
002400                                                                  
002500    77  WS-CD-CENTURY                PIC 9(02).                   
002600                                                                  
002700*   ---------- Values returned to the calling program             
002800    77  WS-PROCESSING-DATE           PIC 9(08).                   
002900    77  WS-POSTING-TIMESTAMP         PIC 9(14).                   
