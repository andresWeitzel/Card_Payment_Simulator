000010*                                                                 
000020*    REFUND-PROCESSING                                            
000030*                                                                 
000040*    Reads REFUND-REQUEST-IN one transaction id at a time,        
000050*    looks it up on TRANSACTION-LEDGER-FILE, and if it is an      
000060*    APPROVED transaction not already refunded, credits the       
000070*    amount back onto the card and flips the ledger row to        
000080*    REFUNDED.  Otherwise the refund is declined.  Writes one     
000090*    PAYMENT-RESPONSE-OUT record per refund request, and rolls    
000100*    its own totals into the same CONTROL-RECORD buckets          
000110*    payment-authorization uses.                                  
000120*                                                                 
000130IDENTIFICATION DIVISION.                                          
000140PROGRAM-ID. refund-processing.                                    
000150AUTHOR. R. DAVILA.                                                
000160INSTALLATION. MIDSTATE DATA CENTER.                               
000170DATE-WRITTEN. 03/21/88.                                           
000180DATE-COMPILED.                                                    
000190SECURITY. COMPANY CONFIDENTIAL.  RESTRICTED TO CARD OPERATIONS    
000200    STAFF.                                                        
000210*                                                                 
000220*    CHANGE LOG                                                   
000230*    ----------                                                   
000240*    DATE       BY   TICKET     DESCRIPTION                       
000250*    --------   ---  --------   -----------------------------     
000260*    03/21/88   RD   --------   ORIGINAL PROGRAM.  LOOKUP BY      
000270*                                TRANSACTION-ID, FLIP STATUS TO   
000280*                                REFUNDED, CREDIT CARD-BALANCE.   
000290*    02/11/91   TO   CR#0219    REFUND OF AN ALREADY-REFUNDED     
000300*                                TRANSACTION NOW DECLINES INSTEAD 
000310*                                OF CREDITING THE CARD TWICE --   
000320*                                A DUPLICATE FEED FROM THE        
000330*                                NETWORK DOUBLE-CREDITED A CARD   
000340*                                IN MARCH.                        
000350*    04/05/94   TO   TKT#1190   BALANCE CREDIT AND STATUS FLIP    
000360*                                ARE NOW TWO SEPARATE REWRITES IN 
000370*                                A FIXED ORDER, WITH A            
000380*                                COMPENSATING REWRITE IF THE      
000390*                                SECOND ONE FAILS -- SAME AUDIT   
000400*                                FINDING AS payment-authorization.
000410*    01/06/99   MS   TKT#4471   Y2K -- SEE PLDATE.CBL LOG.        
000420*    03/02/04   JP   CR#0392    ROLLS ITS TOTALS INTO THE SAME    
000430*                                CONTROL-RECORD BUCKETS AS        
000440*                                payment-authorization -- NO      
000450*                                SEPARATE REFUND BUCKETS, LEDGER  
000460*                                REPORT ONLY PRINTS FOUR TOTALS.
000470*    02/09/12   KA   TKT#6122   A TRANSACTION-ID NOT ON THE
000480*                                LEDGER, OR A CARD-ID ORPHANED
000490*                                OFF THE CARD MASTER, WAS COMING
000500*                                BACK "DECLINED" -- AUDIT SAYS
000510*                                THAT IS WRONG, A REQUEST THAT
000520*                                CANNOT EVEN BE EVALUATED IS
000530*                                FAILED, NOT DECLINED.  ADDED
000540*                                POST-FAILED-REFUND AND ROUTED
000550*                                BOTH CASES (PLUS THE POSTING-
000560*                                ERROR REWRITES) THROUGH IT --
000570*                                SAME SPLIT payment-authorization
000580*                                ALREADY USES.
000590*    02/09/12   KA   TKT#6123   WS-DECLINE-REASON WIDENED TO 35
000600*                                BYTES -- "TRANSACTION NOT
000610*                                ELIGIBLE FOR REFUND" AND THE
000620*                                "CARD NOT FOUND FOR REFUND"
000630*                                ORPHAN-ID MESSAGE WERE BOTH
000640*                                RUNNING PAST THE OLD PIC X(30)
000650*                                AND GETTING CUT OFF.
000660*    02/09/12   KA   TKT#6124   ADDED A TEST OF
000670*                                ERROR-READING-CTRL-FILE RIGHT
000680*                                AFTER OPEN-READ-CONTROL-RECORD,
000690*                                SAME FIX AS payment-authorization.
000700*    03/21/14   KA   TKT#6129   WS-REFUND-AMOUNT IS NOW COMP-3,
000710*                                SAME AS TRANSACTION-AMOUNT.
000720*    03/21/14   KA   TKT#6130   THE INELIGIBLE-FOR-REFUND DECLINE
000730*                                MESSAGE AND THE POSTED-REFUND
000740*                                MESSAGE DID NOT MATCH THE WORDING
000750*                                CARDHOLDER SERVICES AGREED TO WITH
000760*                                THE NETWORK -- REWORDED BOTH AND
000770*                                WIDENED WS-DECLINE-REASON TO 40
000780*                                BYTES TO HOLD THE LONGER ONE.
000790*
000800ENVIRONMENT DIVISION.
000810    CONFIGURATION SECTION.                                        
000820    SPECIAL-NAMES.                                                
000830        C01 IS TOP-OF-FORM.                                       
000840    INPUT-OUTPUT SECTION.                                         
000850    FILE-CONTROL.                                                 
000860                                                                  
000870        COPY "SLREFIN.CBL".                                       
000880        COPY "SLCARD.CBL".                                        
000890        COPY "SLLEDGR.CBL".                                       
000900        COPY "SLRESP.CBL".                                        
000910        COPY "SLCNTRL.CBL".                                       
000920                                                                  
000930DATA DIVISION.                                                    
000940    FILE SECTION.                                                 
000950                                                                  
000960        COPY "FDREFIN.CBL".                                       
000970        COPY "FDCARD.CBL".                                        
000980        COPY "FDLEDGR.CBL".                                       
000990        COPY "FDRESP.CBL".                                        
001000        COPY "FDCNTRL.CBL".                                       
001010                                                                  
001020    WORKING-STORAGE SECTION.                                      
001030                                                                  
001040        COPY "wsdate.cbl".                                        
001050                                                                  
001060        01  WS-SWITCHES.                                          
001070            05  WS-END-OF-REFUND-REQUESTS PIC X VALUE "N".        
001080                88  END-OF-REFUND-REQUESTS   VALUE "Y".           
001090            05  WS-FOUND-TRANSACTION-RECORD PIC X VALUE "N".
001100                88  FOUND-TRANSACTION-RECORD   VALUE "Y".
001110            05  WS-FOUND-CARD-RECORD      PIC X VALUE "N".        
001120                88  FOUND-CARD-RECORD        VALUE "Y".           
001130            05  WS-ERROR-READING-CTRL-FILE PIC X VALUE "N".       
001140                88  ERROR-READING-CTRL-FILE VALUE "Y".            
001150            05  WS-ERROR-WRITING-CTRL-FILE PIC X VALUE "N".       
001160                88  ERROR-WRITING-CTRL-FILE VALUE "Y".            
001170            05  WS-ERROR-REWRITING-CARD   PIC X VALUE "N".        
001180                88  ERROR-REWRITING-CARD    VALUE "Y".            
001190            05  WS-ERROR-REWRITING-LEDGER PIC X VALUE "N".        
001200                88  ERROR-REWRITING-LEDGER  VALUE "Y".            
001210            05  FILLER                    PIC X(10).              
001220                                                                  
001230        01  WS-DECLINE-AREA.
001240            05  WS-REFUND-DECLINED        PIC X VALUE "N".
001250                88  REFUND-DECLINED          VALUE "Y".
001260            05  WS-REFUND-FAILED          PIC X VALUE "N".
001270                88  REFUND-FAILED            VALUE "Y".
001280            05  WS-DECLINE-REASON         PIC X(40) VALUE SPACES.
001290            05  FILLER                    PIC X(05).
001300                                                                  
001310*       ---- carries the amount being credited back, separate     
001320*            from TRANSACTION-AMOUNT so a failed credit can be    
001330*            undone without re-reading the ledger row. Packed     
001340*            COMP-3 same as TRANSACTION-AMOUNT (TKT#6127); byte   
001350*            view below kept for the reconciliation dump.         
001360        01  WS-REFUND-AMOUNT-AREA.                                
001370            05  WS-REFUND-AMOUNT          PIC S9(9)V99 COMP-3.    
001380        01  WS-REFUND-AMOUNT-AREA-R REDEFINES                     
001390                                      WS-REFUND-AMOUNT-AREA.      
001400            05  WS-REFUND-AMOUNT-X        PIC X(06).              
001410                                                                  
001420        01  WS-NEW-TRANSACTION-ID         PIC 9(09) VALUE ZERO.
001430
001440*       ---- builds the CARD NOT FOUND message with the orphan
001450*            CARD-ID spelled out for the reconciliation desk
001460        01  WS-ORPHAN-CARD-ID-AREA.
001470            05  WS-ORPHAN-CARD-ID         PIC 9(09).
001480        01  WS-ORPHAN-CARD-ID-AREA-R REDEFINES
001490                                      WS-ORPHAN-CARD-ID-AREA.
001500            05  WS-ORPHAN-CARD-ID-X       PIC X(09).
001510
001520        01  WS-RUN-COUNTERS.
001530            05  WS-REFUNDS-READ           PIC 9(07) COMP
001540                                           VALUE ZERO.
001550            05  WS-REFUNDS-POSTED         PIC 9(07) COMP
001560                                           VALUE ZERO.
001570            05  WS-REFUNDS-DECLINED       PIC 9(07) COMP
001580                                           VALUE ZERO.
001590            05  WS-REFUNDS-FAILED         PIC 9(07) COMP
001600                                           VALUE ZERO.
001610            05  FILLER                    PIC X(05).
001620
001630        01  WS-RUN-COUNTERS-R REDEFINES WS-RUN-COUNTERS.
001640            05  WS-RUN-COUNTERS-ALL       PIC 9(07) COMP
001650                                           OCCURS 4 TIMES.
001660            05  FILLER                    PIC X(05).
001670                                                                  
001680*____________________________________________________________     
001690                                                                  
001700PROCEDURE DIVISION.                                               
001710                                                                  
001720    OPEN INPUT  REFUND-REQUEST-FILE.                              
001730    OPEN I-O    TRANSACTION-LEDGER-FILE.                          
001740    OPEN I-O    CARD-MASTER-FILE.                                 
001750    OPEN OUTPUT PAYMENT-RESPONSE-FILE.                            
001760    OPEN I-O    CONTROL-FILE.                                     
001770                                                                  
001780    PERFORM OPEN-READ-CONTROL-RECORD.
001790
001800    IF ERROR-READING-CTRL-FILE
001810       DISPLAY "*** ERROR READING CONTROL-FILE -- RUN TERMINATED ***"
001820       CLOSE REFUND-REQUEST-FILE
001830       CLOSE TRANSACTION-LEDGER-FILE
001840       CLOSE CARD-MASTER-FILE
001850       CLOSE PAYMENT-RESPONSE-FILE
001860       CLOSE CONTROL-FILE
001870       STOP RUN.
001880
001890    MOVE "N" TO WS-END-OF-REFUND-REQUESTS.                        
001900                                                                  
001910    PERFORM READ-NEXT-REFUND-REQUEST.                             
001920    PERFORM PROCESS-ONE-REFUND-REQUEST                            
001930        UNTIL END-OF-REFUND-REQUESTS.                             
001940                                                                  
001950    CLOSE REFUND-REQUEST-FILE.                                    
001960    CLOSE TRANSACTION-LEDGER-FILE.                                
001970    CLOSE CARD-MASTER-FILE.                                       
001980    CLOSE PAYMENT-RESPONSE-FILE.                                  
001990    CLOSE CONTROL-FILE.                                           
002000                                                                  
002010    EXIT PROGRAM.                                                 
002020                                                                  
002030    STOP RUN.                                                     
002040*____________________________________________________________     
002050                                                                  
002060READ-NEXT-REFUND-REQUEST.                                         
002070                                                                  
002080    READ REFUND-REQUEST-FILE                                      
002090        AT END                                                    
002100           MOVE "Y" TO WS-END-OF-REFUND-REQUESTS                  
002110        NOT AT END                                                
002120           ADD 1 TO WS-REFUNDS-READ.                              
002130*____________________________________________________________     
002140                                                                  
002150PROCESS-ONE-REFUND-REQUEST.
002160
002170    MOVE "N" TO WS-REFUND-DECLINED.
002180    MOVE "N" TO WS-REFUND-FAILED.
002190    MOVE SPACES TO WS-DECLINE-REASON.
002200
002210    MOVE REFUND-TRANSACTION-ID TO TRANSACTION-ID.
002220    PERFORM LOOK-FOR-TRANSACTION-RECORD.
002230
002240    IF NOT FOUND-TRANSACTION-RECORD
002250       MOVE "Y" TO WS-REFUND-FAILED
002260       MOVE "TRANSACTION NOT FOUND" TO WS-DECLINE-REASON
002270    ELSE
002280       PERFORM CHECK-REFUND-ELIGIBILITY.
002290
002300    IF REFUND-FAILED
002310       PERFORM POST-FAILED-REFUND
002320    ELSE
002330       IF REFUND-DECLINED
002340          PERFORM POST-DECLINED-REFUND
002350       ELSE
002360          PERFORM POST-REFUND.
002370
002380    PERFORM READ-NEXT-REFUND-REQUEST.
002390*____________________________________________________________     
002400                                                                  
002410CHECK-REFUND-ELIGIBILITY.                                         
002420                                                                  
002430*   BUSINESS RULE -- only an APPROVED, not yet refunded           
002440*   transaction may be refunded.                                  
002450    IF NOT TRANSACTION-APPROVED                                   
002460       MOVE "Y" TO WS-REFUND-DECLINED                             
002470       MOVE "CANNOT REFUND A NON-APPROVED TRANSACTION"
002480            TO WS-DECLINE-REASON.                                 
002490*____________________________________________________________     
002500                                                                  
002510POST-REFUND.                                                      
002520                                                                  
002530    PERFORM GET-CURRENT-DATE-TIME.                                
002540                                                                  
002550    MOVE TRANSACTION-AMOUNT TO WS-REFUND-AMOUNT.                  
002560    MOVE TRANSACTION-CARD-ID TO CARD-ID.                          
002570    PERFORM LOOK-FOR-CARD-BY-ID.                                  
002580                                                                  
002590    IF NOT FOUND-CARD-RECORD
002600       MOVE "Y" TO WS-REFUND-FAILED
002610       MOVE TRANSACTION-CARD-ID TO WS-ORPHAN-CARD-ID-AREA-R
002620       STRING "CARD NOT FOUND FOR REFUND "
002630           WS-ORPHAN-CARD-ID-X DELIMITED BY SIZE
002640           INTO WS-DECLINE-REASON
002650       PERFORM POST-FAILED-REFUND
002660    ELSE
002670       ADD WS-REFUND-AMOUNT TO CARD-BALANCE
002680
002690       MOVE "N" TO WS-ERROR-REWRITING-CARD
002700       REWRITE CARD-MASTER-RECORD
002710           INVALID KEY
002720              MOVE "Y" TO WS-ERROR-REWRITING-CARD
002730
002740       IF ERROR-REWRITING-CARD
002750          MOVE "Y" TO WS-REFUND-FAILED
002760          MOVE "ERROR POSTING REFUND" TO WS-DECLINE-REASON
002770          PERFORM POST-FAILED-REFUND
002780       ELSE
002790          MOVE "REFUNDED "   TO TRANSACTION-STATUS
002800
002810          MOVE "N" TO WS-ERROR-REWRITING-LEDGER
002820          REWRITE TRANSACTION-LEDGER-RECORD
002830              INVALID KEY
002840                 MOVE "Y" TO WS-ERROR-REWRITING-LEDGER
002850
002860          IF ERROR-REWRITING-LEDGER
002870             SUBTRACT WS-REFUND-AMOUNT FROM CARD-BALANCE
002880             REWRITE CARD-MASTER-RECORD
002890             MOVE "Y" TO WS-REFUND-FAILED
002900             MOVE "ERROR POSTING REFUND" TO WS-DECLINE-REASON
002910             PERFORM POST-FAILED-REFUND
002920          ELSE
002930             ADD 1 TO WS-REFUNDS-POSTED                           
002940             ADD 1               TO CONTROL-REFUNDED-COUNT        
002950             ADD WS-REFUND-AMOUNT TO CONTROL-REFUNDED-AMOUNT      
002960             PERFORM SAVE-CONTROL-RECORD                          
002970                                                                  
002980             MOVE "REFUNDED "          TO RESP-STATUS             
002990             MOVE "REFUND PROCESSED SUCCESSFULLY" TO RESP-MESSAGE
003000             MOVE TRANSACTION-ID       TO RESP-TRANSACTION-ID     
003010             MOVE WS-POSTING-TIMESTAMP TO RESP-TIMESTAMP          
003020             PERFORM WRITE-PAYMENT-RESPONSE.                      
003030*____________________________________________________________     
003040                                                                  
003050POST-DECLINED-REFUND.                                             
003060                                                                  
003070    PERFORM GET-CURRENT-DATE-TIME.                                
003080                                                                  
003090    ADD 1 TO WS-REFUNDS-DECLINED.                                 
003100    ADD 1 TO CONTROL-DECLINED-COUNT.                              
003110    PERFORM SAVE-CONTROL-RECORD.                                  
003120                                                                  
003130    MOVE "DECLINED "          TO RESP-STATUS.                     
003140    MOVE WS-DECLINE-REASON    TO RESP-MESSAGE.                    
003150    MOVE REFUND-TRANSACTION-ID TO RESP-TRANSACTION-ID.            
003160    MOVE WS-POSTING-TIMESTAMP TO RESP-TIMESTAMP.                  
003170    PERFORM WRITE-PAYMENT-RESPONSE.
003180*____________________________________________________________
003190
003200*       ---- FAILED means the refund request could not be
003210*            evaluated at all -- the ledger row or the card
003220*            it refunds to could not be found or re-posted --
003230*            as opposed to DECLINED, which means the request
003240*            was evaluated and turned down.  SAME CONTROL-RECORD
003250*            FAILED BUCKET payment-authorization POSTS TO.
003260POST-FAILED-REFUND.
003270
003280    PERFORM GET-CURRENT-DATE-TIME.
003290
003300    ADD 1 TO WS-REFUNDS-FAILED.
003310    ADD 1 TO CONTROL-FAILED-COUNT.
003320    PERFORM SAVE-CONTROL-RECORD.
003330
003340    MOVE "FAILED   "           TO RESP-STATUS.
003350    MOVE WS-DECLINE-REASON     TO RESP-MESSAGE.
003360    MOVE REFUND-TRANSACTION-ID TO RESP-TRANSACTION-ID.
003370    MOVE WS-POSTING-TIMESTAMP  TO RESP-TIMESTAMP.
003380    PERFORM WRITE-PAYMENT-RESPONSE.
003390*____________________________________________________________
003400
003410WRITE-PAYMENT-RESPONSE.
003420                                                                  
003430    WRITE PAYMENT-RESPONSE-RECORD.                                
003440*____________________________________________________________     
003450                                                                  
003460COPY "PLDATE.CBL".                                                
003470COPY "PL-LOOK-FOR-TRANSACTION-RECORD.CBL".                        
003480COPY "PL-LOOK-FOR-CARD-BY-ID.CBL".                                
003490COPY "PLCNTRL.CBL".                                               
003500*____________________________________________________________     
