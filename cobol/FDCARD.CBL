000100*                                                                 
000200*    FDCARD.CBL                                                   
000300*    CARD-MASTER-FILE  --  one row per card account.              
000400*    CARD-BALANCE is carried COMP-3 (packed-decimal), 2 decimal
000500*    places -- TKT#6127 repacked every balance/amount field in
000600*    this system off zoned DISPLAY so the authorization and
000700*    refund arithmetic runs on packed fields shop-wide.
000800*                                                                 
000900    FD  CARD-MASTER-FILE                                          
001000        LABEL RECORDS ARE STANDARD.                               
001100    01  CARD-MASTER-RECORD.                                       
001200        05  CARD-ID                  PIC 9(09).                   
001300        05  CARD-NUMBER               PIC X(16).                  
001400        05  CARDHOLDER-NAME           PIC X(40).                  
001500        05  CARD-EXPIRATION-DATE      PIC 9(08).                  
001600        05  CARD-CVV                  PIC X(04).                  
001700        05  CARD-BALANCE              PIC S9(9)V99 COMP-3.
001800        05  FILLER                   PIC X(05).                   
