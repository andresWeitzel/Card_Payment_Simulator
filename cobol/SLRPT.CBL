000100*                                                                 
000200*    SLRPT.CBL                                                    
000300*    FILE-CONTROL entry for the printable transaction             
000400*    ledger report.                                               
000500*                                                                 
000600    SELECT LEDGER-REPORT-FILE                                     
000700           ASSIGN TO "LEDGERPT"                                   
000800           ORGANIZATION IS LINE SEQUENTIAL.                       
