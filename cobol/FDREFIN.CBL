000100*                                                                 
000200*    FDREFIN.CBL                                                  
000300*    REFUND-REQUEST-FILE  --  one incoming refund request         
000400*    per line.                                                    
000500*                                                                 
000600    FD  REFUND-REQUEST-FILE                                       
000700        LABEL RECORDS ARE OMITTED.                                
000800    01  REFUND-REQUEST-RECORD.                                    
000900        05  REFUND-TRANSACTION-ID     PIC 9(09).                  
001000        05  FILLER                   PIC X(01).                   
