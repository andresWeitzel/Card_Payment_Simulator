000100*                                                                 
000200*    FDPAYIN.CBL                                                  
000300*    PAYMENT-REQUEST-FILE  --  one incoming authorization         
000400*    request per line, staged by the card-network front end.      
000500*    REQ-AMOUNT is packed COMP-3, same as CARD-BALANCE, so the
000600*    front end's request amount drops straight into the
000610*    authorization arithmetic with no conversion (TKT#6127).
000700*                                                                 
000800    FD  PAYMENT-REQUEST-FILE                                      
000900        LABEL RECORDS ARE OMITTED.                                
001000    01  PAYMENT-REQUEST-RECORD.                                   
001100        05  REQ-CARD-NUMBER           PIC X(16).                  
001200        05  REQ-CVV                   PIC X(04).                  
001300        05  REQ-AMOUNT                PIC S9(9)V99 COMP-3.
001400        05  REQ-DESCRIPTION           PIC X(255).                 
001500        05  FILLER                   PIC X(05).                   
