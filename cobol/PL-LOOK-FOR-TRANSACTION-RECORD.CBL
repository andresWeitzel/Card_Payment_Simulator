000100*                                                                 
000200*    PL-LOOK-FOR-TRANSACTION-RECORD.CBL                           
000300*    Keyed READ of TRANSACTION-LEDGER-FILE on TRANSACTION-ID.     
000400*    Caller moves the id into TRANSACTION-ID and declares         
000500*    WS-FOUND-TRANSACTION-RECORD / FOUND-TRANSACTION-RECORD.      
000600*    This is BOTH BATCH FLOW Unit 2 step 2 (refund lookup)        
000700*    and Unit 3 step 1 (getTransactionStatus) -- the source       
000800*    system keeps them as one lookup and so do we.                
000900*                                                                 
001000LOOK-FOR-TRANSACTION-RECORD.                                      
001100                                                                  
001200    MOVE "N" TO WS-FOUND-TRANSACTION-RECORD.                      
001300                                                                  
001400    READ TRANSACTION-LEDGER-FILE RECORD                           
001500        INVALID KEY                                               
001600           MOVE "N" TO WS-FOUND-TRANSACTION-RECORD                
001700        NOT INVALID KEY                                           
001800           MOVE "Y" TO WS-FOUND-TRANSACTION-RECORD.               
