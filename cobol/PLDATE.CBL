000100*                                                                 
000200*    PLDATE.CBL                                                   
000300*    GET-CURRENT-DATE-TIME -- loads WS-PROCESSING-DATE (used      
000400*    by the expiration check, BUSINESS RULE #1) and               
000500*    WS-POSTING-TIMESTAMP (used wherever a TRANSACTION-LEDGER     
000600*    or PAYMENT-RESPONSE record is timestamped).                  
000700*                                                                 
000800*    1999-01-06 MS  TKT#4471  Y2K: windowed the 2-digit clock     
000900*                    year off ACCEPT FROM DATE -- below 50 is     
001000*                    20xx, else 19xx.  Do not go back to          
001100*                    FUNCTION CURRENT-DATE, this shop's           
001200*                    compiler runtime still reports local time    
001300*                    one hour off on ACCEPT FROM TIME across      
001400*                    the October changeover and CURRENT-DATE      
001500*                    inherited the same bug.                      
001600*                                                                 
001700GET-CURRENT-DATE-TIME.                                            
001800                                                                  
001900    ACCEPT WS-CD-YYMMDD    FROM DATE.                             
002000    ACCEPT WS-CD-HHMMSSHS  FROM TIME.                             
002100                                                                  
002200    IF WS-CD-YY < 50                                              
002300       MOVE 20 TO WS-CD-CENTURY                                   
002400    ELSE                                                          
002500       MOVE 19 TO WS-CD-CENTURY.                                  
002600                                                                  
002700    STRING WS-CD-CENTURY WS-CD-YY WS-CD-MM WS-CD-DD               
002800        INTO WS-PROCESSING-DATE.                                  
002900                                                                  
003000    STRING WS-CD-CENTURY WS-CD-YY WS-CD-MM WS-CD-DD               
003100           WS-CD-HH WS-CD-MIN WS-CD-SS                            
003200        INTO WS-POSTING-TIMESTAMP.                                
