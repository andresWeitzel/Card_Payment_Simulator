000100*                                                                 
000200*    PL-LOOK-FOR-CARD-BY-ID.CBL                                   
000300*    Keyed READ of CARD-MASTER-FILE on the alternate key          
000400*    CARD-ID. Caller moves the id into CARD-ID and declares       
000500*    WS-FOUND-CARD-RECORD / FOUND-CARD-RECORD.                    
000600*    BATCH FLOW Unit 2 step 4a; REPORTS CARD-ID/CARD-NUMBER       
000700*    join.                                                        
000800*                                                                 
000900LOOK-FOR-CARD-BY-ID.                                              
001000                                                                  
001100    MOVE "N" TO WS-FOUND-CARD-RECORD.                             
001200                                                                  
001300    READ CARD-MASTER-FILE RECORD                                  
001400        KEY IS CARD-ID                                            
001500        INVALID KEY                                               
001600           MOVE "N" TO WS-FOUND-CARD-RECORD                       
001700        NOT INVALID KEY                                           
001800           MOVE "Y" TO WS-FOUND-CARD-RECORD.                      
