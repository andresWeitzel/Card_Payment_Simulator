000100*                                                                 
000200*    SLCARD.CBL                                                   
000300*    FILE-CONTROL entry for the card-account master.              
000400*    Carried INDEXED (not straight sequential) so that both       
000500*    Unit 1 (keyed read by CARD-NUMBER) and Unit 2/REPORTS        
000600*    (keyed read by CARD-ID) can avoid a full master scan.        
000700*                                                                 
000800    SELECT CARD-MASTER-FILE                                       
000900           ASSIGN TO "CARDMAST"                                   
001000           ORGANIZATION IS INDEXED                                
001100           ACCESS MODE IS DYNAMIC                                 
001200           RECORD KEY IS CARD-NUMBER                              
001300           ALTERNATE RECORD KEY IS CARD-ID.                       
