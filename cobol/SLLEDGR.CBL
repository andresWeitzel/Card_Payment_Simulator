000100*                                                                 
000200*    SLLEDGR.CBL                                                  
000300*    FILE-CONTROL entry for the transaction ledger.               
000400*    INDEXED on TRANSACTION-ID so Unit 2 and the status           
000500*    inquiry (Unit 3) can do a keyed read; the ledger report      
000600*    still walks it in sequence off a SORT work file.             
000700*                                                                 
000800    SELECT TRANSACTION-LEDGER-FILE                                
000900           ASSIGN TO "LEDGER"                                     
001000           ORGANIZATION IS INDEXED                                
001100           ACCESS MODE IS DYNAMIC                                 
001200           RECORD KEY IS TRANSACTION-ID.                          
