000100*                                                                 
000200*    SLRESP.CBL                                                   
000300*    FILE-CONTROL entry for the outgoing authorization/           
000400*    refund response file, written in request order.              
000500*    Shared by payment-authorization.cob and                      
000600*    refund-processing.cob.                                       
000700*                                                                 
000800    SELECT PAYMENT-RESPONSE-FILE                                  
000900           ASSIGN TO "PAYMTOUT"                                   
001000           ORGANIZATION IS LINE SEQUENTIAL.                       
