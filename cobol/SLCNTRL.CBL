000100*                                                                 
000200*    SLCNTRL.CBL                                                  
000300*    FILE-CONTROL entry for the run-control file: holds the       
000400*    transaction-id sequence counter and the parameters for       
000500*    the ledger-report run (card-number filter / single-id        
000600*    status inquiry).                                             
000700*                                                                 
000800    SELECT CONTROL-FILE                                           
000900           ASSIGN TO "CTLFILE"                                    
001000           ORGANIZATION IS INDEXED                                
001100           ACCESS MODE IS RANDOM                                  
001200           RECORD KEY IS CONTROL-KEY.                             
